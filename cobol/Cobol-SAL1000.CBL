000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL1000.
000400 AUTHOR.  R S KEMPER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  06/20/97.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** SAL1000 -- DAILY SALE TRANSACTION PROCESSING.
001200**
001300** SALETXN CARRIES ONE RECORD PER POINT-OF-SALE RING-UP, IN THE
001400** ORDER THE REGISTERS KEYED THEM -- NOT IN PROD-ID SEQUENCE --
001500** SO THIS RUN CANNOT USE THE ORDINARY OLD-MASTER/TRANSACTION
001600** MATCH/MERGE (SEE INV2000).  INSTEAD THE ENTIRE PRODUCT
001700** MASTER IS LOADED INTO A WORKING-STORAGE TABLE, ASCENDING BY
001800** PROD-ID, AND EACH SALE IS LOCATED BY SEARCH ALL.  A SALE IS
001900** REJECTED WHEN THE PRODUCT NUMBER IS NOT ON THE MASTER OR
002000** WHEN THE QUANTITY RUNG UP EXCEEDS THE QUANTITY ON HAND.
002100** ACCEPTED SALES GET THE NEXT SALE ID (CONTINUED FROM THE
002200** LAST RECORD ALREADY ON THE SALES LEDGER), ARE APPENDED TO
002300** SALELEDG, AND DEDUCT THE QUANTITY SOLD FROM THE IN-MEMORY
002400** MASTER TABLE.  WHEN THE TRANSACTION FILE IS EXHAUSTED THE
002500** WHOLE TABLE IS REWRITTEN TO PRODOUT AS THE NEW MASTER.
002600**
002700** 1997-06-20  RSK  ORIGINAL PROGRAM FOR POS FEED CONVERSION.
002800** 1997-11-03  RSK  A SALE NO LONGER TOUCHES THE MASTER OR THE
002900**                  LEDGER UNLESS BOTH THE STOCK CHECK AND THE
003000**                  LEDGER WRITE CAN SUCCEED (REQ 97-201) --
003100**                  PARTIAL UPDATES WERE LEAVING QUANTITIES
003200**                  OUT OF STEP WITH THE LEDGER AFTER A DISK
003300**                  FULL CONDITION.
003400** 1998-09-30  RSK  Y2K -- SALE-DATE AND MASTER DATES CARRY A
003500**                  FULL 4-DIGIT YEAR NOW (REQ 98-231).
003600** 2002-04-15  DWB  MASTER TABLE RAISED FROM 2000 TO 5000
003700**                  ENTRIES -- CATALOG GREW PAST THE OLD LIMIT
003800**                  (TICKET 2002-0177).
003850** 2004-06-08  DWB  TRANSACTION IS NOW EDITED FOR A POSITIVE
003860**                  PRODUCT ID AND A POSITIVE QUANTITY BEFORE IT
003870**                  EVER REACHES THE STOCK CHECK -- A REGISTER
003880**                  SENDING A ZERO OR NEGATIVE QUANTITY WAS
003890**                  PASSING THE STOCK CHECK AND ADDING BACK TO
003895**                  ON-HAND QUANTITY INSTEAD OF BEING REJECTED
003897**                  (TICKET 2004-0298).
003900***************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100*
005200     SELECT SALETXN  ASSIGN TO "SALETXN"
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT PRODMAST ASSIGN TO "PRODMAST"
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT PRODOUT  ASSIGN TO "PRODOUT"
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     FILE STATUS IS PRODOUT-FILE-STATUS.
005900     SELECT SALELEDG ASSIGN TO "SALELEDG"
006000                     ORGANIZATION IS LINE SEQUENTIAL
006100                     FILE STATUS IS SALELEDG-FILE-STATUS.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  SALETXN.
006800*
006900 01  SALETXN-RECORD              PIC X(20).
007000*
007100 FD  PRODMAST.
007200*
007300 01  PRODMAST-RECORD             PIC X(112).
007400*
007500 FD  PRODOUT.
007600*
007700 01  PRODOUT-RECORD              PIC X(112).
007800*
007900 FD  SALELEDG.
008000*
008100 01  SALELEDG-RECORD             PIC X(60).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  SWITCHES.
008600     05  TXN-EOF-SWITCH                  PIC X   VALUE "N".
008700         88  TXN-EOF                             VALUE "Y".
008800     05  MASTER-EOF-SWITCH               PIC X   VALUE "N".
008900         88  MASTER-EOF                          VALUE "Y".
009000     05  LEDGER-EOF-SWITCH                PIC X   VALUE "N".
009100         88  LEDGER-EOF                          VALUE "Y".
009200     05  PRODUCT-FOUND-SWITCH            PIC X   VALUE "N".
009300         88  PRODUCT-FOUND                        VALUE "Y".
009350     05  SALE-EDIT-SWITCH                PIC X   VALUE "Y".
009360         88  SALE-EDIT-OK                         VALUE "Y".
009400     05  FILLER                          PIC X(09).
009500*
009600 01  FILE-STATUS-FIELDS.
009700     05  PRODOUT-FILE-STATUS     PIC XX.
009800         88  PRODOUT-SUCCESSFUL          VALUE "00".
009900     05  SALELEDG-FILE-STATUS    PIC XX.
010000         88  SALELEDG-SUCCESSFUL         VALUE "00".
010100     05  FILLER                  PIC X(10).
010200*
010300 01  RUN-COUNTERS COMP.
010400     05  WS-MASTER-TABLE-COUNT   PIC 9(5)        VALUE ZERO.
010500     05  WS-MASTER-TABLE-SUB     PIC 9(5)        VALUE ZERO.
010600     05  WS-TXN-PROCESSED-COUNT  PIC 9(7)        VALUE ZERO.
010700     05  WS-TXN-REJECT-COUNT     PIC 9(7)        VALUE ZERO.
010800     05  WS-ITEMS-SOLD-TOTAL     PIC 9(9)        VALUE ZERO.
010900     05  WS-LAST-SALE-ID         PIC 9(7)        VALUE ZERO.
010950     05  FILLER                  PIC 9(3)        VALUE ZERO.
011000*
011100     COPY SALETXN.
011200*
011300     COPY PRODMAST.
011400*
011500     COPY SALELEDG.
011600*
011700 01  WS-REVENUE-TOTAL                    PIC S9(11)V99 VALUE ZERO.
011750*
011760 01  RUN-DATE-FIELDS.
011770     05  RUN-DATE-YMD.
011780         10  RUN-DATE-YY         PIC 9999.
011790         10  RUN-DATE-MM         PIC 99.
011800         10  RUN-DATE-DD         PIC 99.
011810     05  RUN-DATE-ALL REDEFINES RUN-DATE-YMD
011820                             PIC 9(8).
011830     05  FILLER                  PIC X(14).
011840*
011850 01  WS-SYSTEM-DATE.
011860     05  WS-SD-YY            PIC 99.
011870     05  WS-SD-MM            PIC 99.
011880     05  WS-SD-DD            PIC 99.
011885     05  FILLER              PIC X(02).
011890*
011900 01  PRODUCT-MASTER-TABLE.
012000     05  PRODUCT-TABLE-ENTRY OCCURS 5000 TIMES
012100                             ASCENDING KEY IS TBL-PROD-ID
012200                             INDEXED BY TBL-IDX.
012300         10  TBL-PROD-ID             PIC 9(05).
012400         10  TBL-PROD-NAME           PIC X(20).
012500         10  TBL-PROD-DESC           PIC X(30).
012600         10  TBL-PROD-CATEGORY       PIC X(15).
012700         10  TBL-PROD-PRICE          PIC S9(7)V99.
012800         10  TBL-PROD-QTY            PIC S9(7).
012900         10  TBL-PROD-LOW-THRESHOLD  PIC S9(5).
013000         10  TBL-PROD-CREATED-DATE   PIC 9(08).
013100         10  TBL-PROD-UPDATED-DATE   PIC 9(08).
013200         10  FILLER                  PIC X(05).
013300*
013400 PROCEDURE DIVISION.
013500*
013600 000-PROCESS-SALE-TRANSACTIONS.
013700*
013800     PERFORM 100-LOAD-PRODUCT-MASTER-TABLE.
013810     PERFORM 105-GET-TODAYS-DATE.
013900     PERFORM 150-DETERMINE-STARTING-SALE-ID.
014000     OPEN INPUT  SALETXN
014100          EXTEND SALELEDG.
014200     PERFORM 200-READ-SALE-TRANSACTION.
014300     PERFORM 210-PROCESS-ONE-SALE
014400         UNTIL TXN-EOF.
014500     CLOSE SALETXN
014600           SALELEDG.
014700     PERFORM 500-REWRITE-PRODUCT-MASTER.
014800     DISPLAY "SAL1000 -- SALE TRANSACTION PROCESSING COMPLETE".
014900     DISPLAY "  TRANSACTIONS PROCESSED. " WS-TXN-PROCESSED-COUNT.
015000     DISPLAY "  TRANSACTIONS REJECTED . " WS-TXN-REJECT-COUNT.
015100     DISPLAY "  TOTAL ITEMS SOLD. . . . " WS-ITEMS-SOLD-TOTAL.
015200     DISPLAY "  TOTAL REVENUE . . . . . " WS-REVENUE-TOTAL.
015210     DISPLAY "  RUN DATE. . . . . . . . " RUN-DATE-MM "/"
015220         RUN-DATE-DD "/" RUN-DATE-YY.
015300     STOP RUN.
015400*
015410 105-GET-TODAYS-DATE.
015420*
015430** THE OPERATING SYSTEM ONLY HANDS BACK A 2-DIGIT YEAR, SO THE
015440** SAME CENTURY WINDOW USED THROUGHOUT THIS SUITE SINCE THE
015450** Y2K PROJECT IS APPLIED HERE -- 00-49 IS 20XX, 50-99 IS 19XX.
015460*
015470     ACCEPT WS-SYSTEM-DATE FROM DATE.
015480     IF WS-SD-YY < 50
015490         COMPUTE RUN-DATE-YY = 2000 + WS-SD-YY
015500     ELSE
015510         COMPUTE RUN-DATE-YY = 1900 + WS-SD-YY
015520     END-IF.
015530     MOVE WS-SD-MM TO RUN-DATE-MM.
015540     MOVE WS-SD-DD TO RUN-DATE-DD.
015550*
015560 100-LOAD-PRODUCT-MASTER-TABLE.
015600*
015700     OPEN INPUT PRODMAST.
015800     PERFORM 110-READ-OLD-MASTER.
015900     PERFORM 120-STORE-MASTER-TABLE-ENTRY
016000         UNTIL MASTER-EOF.
016100     CLOSE PRODMAST.
016200*
016300 110-READ-OLD-MASTER.
016400*
016500     READ PRODMAST INTO PRODUCT-MASTER-RECORD
016600         AT END
016700             MOVE "Y" TO MASTER-EOF-SWITCH
016800     END-READ.
016900*
017000 120-STORE-MASTER-TABLE-ENTRY.
017100*
017200     ADD 1 TO WS-MASTER-TABLE-COUNT.
017300     SET TBL-IDX TO WS-MASTER-TABLE-COUNT.
017400     MOVE PROD-ID              TO TBL-PROD-ID (TBL-IDX).
017500     MOVE PROD-NAME            TO TBL-PROD-NAME (TBL-IDX).
017600     MOVE PROD-DESC            TO TBL-PROD-DESC (TBL-IDX).
017700     MOVE PROD-CATEGORY        TO TBL-PROD-CATEGORY (TBL-IDX).
017800     MOVE PROD-PRICE           TO TBL-PROD-PRICE (TBL-IDX).
017900     MOVE PROD-QTY             TO TBL-PROD-QTY (TBL-IDX).
018000     MOVE PROD-LOW-THRESHOLD   TO TBL-PROD-LOW-THRESHOLD (TBL-IDX).
018100     MOVE PROD-CREATED-DATE    TO TBL-PROD-CREATED-DATE (TBL-IDX).
018200     MOVE PROD-UPDATED-DATE    TO TBL-PROD-UPDATED-DATE (TBL-IDX).
018300     PERFORM 110-READ-OLD-MASTER.
018400*
018500 150-DETERMINE-STARTING-SALE-ID.
018600*
018700     OPEN INPUT SALELEDG.
018800     PERFORM 160-READ-OLD-LEDGER-RECORD.
018900     PERFORM 170-SAVE-LAST-SALE-ID
019000         UNTIL LEDGER-EOF.
019100     CLOSE SALELEDG.
019200*
019300 160-READ-OLD-LEDGER-RECORD.
019400*
019500     READ SALELEDG INTO SALE-LEDGER-RECORD
019600         AT END
019700             MOVE "Y" TO LEDGER-EOF-SWITCH
019800     END-READ.
019900*
020000 170-SAVE-LAST-SALE-ID.
020100*
020200     MOVE SALE-ID TO WS-LAST-SALE-ID.
020300     PERFORM 160-READ-OLD-LEDGER-RECORD.
020400*
020500 200-READ-SALE-TRANSACTION.
020600*
020700     READ SALETXN INTO SALE-TRANSACTION-RECORD
020800         AT END
020900             MOVE "Y" TO TXN-EOF-SWITCH
021000     END-READ.
021100*
021200 210-PROCESS-ONE-SALE.
021300*
021400     PERFORM 205-VALIDATE-SALE-TRANSACTION.
021410     IF NOT SALE-EDIT-OK
021420         DISPLAY "INVALID SALE DATA -- PRODUCT ID AND QUANTITY "
021430             "MUST BOTH BE GREATER THAN ZERO -- PRODUCT "
021440             TXN-PRODUCT-ID " QUANTITY " TXN-QUANTITY " REJECTED"
021450         ADD 1 TO WS-TXN-REJECT-COUNT
021460     ELSE
021470         PERFORM 220-FIND-PRODUCT-IN-TABLE
021480         IF NOT PRODUCT-FOUND
021500             DISPLAY "PRODUCT NOT FOUND -- PRODUCT " TXN-PRODUCT-ID
021600                 " REJECTED"
021700             ADD 1 TO WS-TXN-REJECT-COUNT
021800         ELSE
021900             IF TBL-PROD-QTY (TBL-IDX) < TXN-QUANTITY
022000                 DISPLAY "INSUFFICIENT STOCK -- PRODUCT "
022100                     TXN-PRODUCT-ID " AVAILABLE "
022200                     TBL-PROD-QTY (TBL-IDX) " REQUESTED "
022300                     TXN-QUANTITY
022400                 ADD 1 TO WS-TXN-REJECT-COUNT
022450             ELSE
022460                 PERFORM 230-APPLY-SALE.
022470     PERFORM 200-READ-SALE-TRANSACTION.
022480*
022490 205-VALIDATE-SALE-TRANSACTION.
022500*
022510** A SALE IS ONLY EDITED FOR A POSITIVE PRODUCT ID AND A POSITIVE
022520** QUANTITY -- WITHOUT THIS CHECK A NEGATIVE QUANTITY WOULD PASS
022530** THE STOCK-ON-HAND COMPARE BELOW, AND SUBTRACTING IT WOULD
022540** RAISE THE ON-HAND QUANTITY INSTEAD OF LOWERING IT
022550** (TICKET 2004-0298).
022560*
022570     MOVE "Y" TO SALE-EDIT-SWITCH.
022580     IF TXN-PRODUCT-ID NOT > ZERO
022590         MOVE "N" TO SALE-EDIT-SWITCH.
022700     IF TXN-QUANTITY NOT > ZERO
022750         MOVE "N" TO SALE-EDIT-SWITCH.
022800*
023000 220-FIND-PRODUCT-IN-TABLE.
023100*
023200     MOVE "N" TO PRODUCT-FOUND-SWITCH.
023300     SEARCH ALL PRODUCT-TABLE-ENTRY
023400         AT END
023500             MOVE "N" TO PRODUCT-FOUND-SWITCH
023600         WHEN TBL-PROD-ID (TBL-IDX) = TXN-PRODUCT-ID
023700             MOVE "Y" TO PRODUCT-FOUND-SWITCH
023800     END-SEARCH.
023900*
024000 230-APPLY-SALE.
024100*
024200     ADD 1 TO WS-LAST-SALE-ID.
024300     COMPUTE SALE-TOTAL-AMOUNT ROUNDED =
024400         TBL-PROD-PRICE (TBL-IDX) * TXN-QUANTITY.
024500     MOVE WS-LAST-SALE-ID       TO SALE-ID.
024600     MOVE TXN-PRODUCT-ID        TO SALE-PRODUCT-ID.
024700     MOVE TBL-PROD-NAME (TBL-IDX) TO SALE-PRODUCT-NAME.
024800     MOVE TXN-QUANTITY          TO SALE-QTY-SOLD.
024900     MOVE TXN-DATE              TO SALE-DATE.
025000     WRITE SALELEDG-RECORD FROM SALE-LEDGER-RECORD.
025100     IF NOT SALELEDG-SUCCESSFUL
025200         DISPLAY "WRITE ERROR ON SALELEDG FOR SALE NUMBER "
025300             SALE-ID
025400         DISPLAY "FILE STATUS CODE IS " SALELEDG-FILE-STATUS
025500     ELSE
025600         SUBTRACT TXN-QUANTITY FROM TBL-PROD-QTY (TBL-IDX)
025700         MOVE TXN-DATE TO TBL-PROD-UPDATED-DATE (TBL-IDX)
025800         ADD 1 TO WS-TXN-PROCESSED-COUNT
025900         ADD TXN-QUANTITY TO WS-ITEMS-SOLD-TOTAL
026000         ADD SALE-TOTAL-AMOUNT TO WS-REVENUE-TOTAL.
026100*
026200 500-REWRITE-PRODUCT-MASTER.
026300*
026400     OPEN OUTPUT PRODOUT.
026500     PERFORM 510-WRITE-MASTER-TABLE-ENTRY
026600         VARYING WS-MASTER-TABLE-SUB FROM 1 BY 1
026700         UNTIL WS-MASTER-TABLE-SUB > WS-MASTER-TABLE-COUNT.
026800     CLOSE PRODOUT.
026900*
027000 510-WRITE-MASTER-TABLE-ENTRY.
027100*
027200     SET TBL-IDX TO WS-MASTER-TABLE-SUB.
027300     MOVE TBL-PROD-ID (TBL-IDX)      TO PROD-ID.
027400     MOVE TBL-PROD-NAME (TBL-IDX)    TO PROD-NAME.
027500     MOVE TBL-PROD-DESC (TBL-IDX)    TO PROD-DESC.
027600     MOVE TBL-PROD-CATEGORY (TBL-IDX) TO PROD-CATEGORY.
027700     MOVE TBL-PROD-PRICE (TBL-IDX)   TO PROD-PRICE.
027800     MOVE TBL-PROD-QTY (TBL-IDX)     TO PROD-QTY.
027900     MOVE TBL-PROD-LOW-THRESHOLD (TBL-IDX) TO PROD-LOW-THRESHOLD.
028000     MOVE TBL-PROD-CREATED-DATE (TBL-IDX) TO PROD-CREATED-DATE.
028100     MOVE TBL-PROD-UPDATED-DATE (TBL-IDX) TO PROD-UPDATED-DATE.
028200     WRITE PRODOUT-RECORD FROM PRODUCT-MASTER-RECORD.
028300     IF NOT PRODOUT-SUCCESSFUL
028400         DISPLAY "WRITE ERROR ON PRODOUT FOR PRODUCT NUMBER "
028500             PROD-ID
028600         DISPLAY "FILE STATUS CODE IS " PRODOUT-FILE-STATUS.

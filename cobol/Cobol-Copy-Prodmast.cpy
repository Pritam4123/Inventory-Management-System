000100***************************************************************
000200** PRODMAST -- PRODUCT MASTER RECORD LAYOUT.
000300** ONE RECORD PER STOCKED PRODUCT.  FILE IS SEQUENTIAL, KEPT IN
000400** ASCENDING PROD-ID SEQUENCE BY THE MAINTENANCE AND SALES
000500** UPDATE RUNS (INV2000, SAL1000).  PHYSICAL RECORD IS 112 BYTES.
000600**
000700** 1994-03-02  RSK  ORIGINAL LAYOUT FOR STOCK CONVERSION.
000800** 1996-11-14  RSK  ADDED LOW-STOCK THRESHOLD (REQ 94-118),
000900**                  WIDENED CATEGORY FROM 8 TO 15 BYTES.
001000** 1999-01-08  TLM  Y2K -- CREATED/UPDATED DATE WINDOWED TO A
001100**                  FULL 4-DIGIT YEAR (REQ 98-231).
001200***************************************************************

001300     01  PRODUCT-MASTER-RECORD.
001400         05  PROD-ID                     PIC 9(05).
001500         05  PROD-NAME                   PIC X(20).
001600         05  PROD-DESC                   PIC X(30).
001700         05  PROD-CATEGORY               PIC X(15).
001800         05  PROD-PRICE                  PIC S9(7)V99.
001900         05  PROD-QTY                    PIC S9(7).
002000         05  PROD-LOW-THRESHOLD          PIC S9(5).
002100         05  PROD-CREATED-DATE           PIC 9(08).
002200         05  PROD-CREATED-DATE-R REDEFINES PROD-CREATED-DATE.
002300             10  PROD-CREATED-YYYY       PIC 9(04).
002400             10  PROD-CREATED-MM         PIC 9(02).
002500             10  PROD-CREATED-DD         PIC 9(02).
002600         05  PROD-UPDATED-DATE           PIC 9(08).
002700         05  PROD-UPDATED-DATE-R REDEFINES PROD-UPDATED-DATE.
002800             10  PROD-UPDATED-YYYY       PIC 9(04).
002900             10  PROD-UPDATED-MM         PIC 9(02).
003000             10  PROD-UPDATED-DD         PIC 9(02).
003100         05  FILLER                      PIC X(05).

000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV4000.
000400 AUTHOR.  D W BOLLINGER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  09/14/04.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** INV4000 -- PRODUCT SELECTION LISTING (BUYER LOOKUP RUN).
001200**
001300** READS PRODMTRN LOOKING ONLY FOR THE TWO LOOKUP TRANSACTION
001400** CODES INV2000 DOESN'T WANT -- CODE 5 (CATEGORY SELECT) AND
001500** CODE 6 (NAME SELECT).  EVERYTHING ELSE ON PRODMTRN IS SKIPPED
001600** SO THE SAME TRANSACTION FILE CAN FEED BOTH RUNS.  THE WHOLE
001700** PRODUCT MASTER IS LOADED INTO A WORKING-STORAGE TABLE ONCE AT
001800** THE START (SAME TECHNIQUE SAL1000 USES) SINCE A CATEGORY OR
001900** NAME LOOKUP CAN MATCH MORE THAN ONE PRODUCT AND HAS TO WALK
002000** THE WHOLE FILE, NOT STOP AT THE FIRST HIT LIKE A KEYED READ.
002100**
002200** A CATEGORY-SELECT TRANSACTION CARRIES THE CATEGORY TEXT IN
002300** PT-PROD-CATEGORY AND MATCHES ON EXACT EQUALITY.  A NAME-
002400** SELECT TRANSACTION CARRIES THE SEARCH TEXT IN PT-PROD-NAME
002500** (LEFT-JUSTIFIED, UP TO THE FIRST EMBEDDED SPACE) AND MATCHES
002600** ANY PRODUCT NAME CONTAINING THAT TEXT ANYWHERE IN ITS 20
002700** BYTES -- NOT JUST AS A PREFIX.  A TRANSACTION THAT MATCHES
002800** NOTHING GETS A "PRODUCT NOT FOUND" LINE ON PRODSEL INSTEAD OF
002900** A DETAIL LINE, SAME WORDING INV2000 USES WHEN A CHANGE OR
003000** DELETE CAN'T FIND ITS PRODUCT.
003100**
003200** 2004-09-14  DWB  ORIGINAL PROGRAM -- BUYERS WERE ASKING THE
003300**                  OPERATOR TO RUN INV3000'S FULL LISTING AND
003400**                  HAND-SEARCH IT FOR ONE CATEGORY OR NAME
003500**                  (TICKET 2004-0410).
003600** 2006-02-27  DWB  NAME SELECT NOW MATCHES ANYWHERE IN THE
003700**                  NAME, NOT JUST AT THE FRONT -- BUYERS KEPT
003800**                  MISSING PRODUCTS WHERE THE BRAND NAME COMES
003900**                  FIRST (TICKET 2006-0091).
004000** 2009-08-19  JLP  MASTER TABLE RAISED FROM 2000 TO 5000
004100**                  ENTRIES TO MATCH SAL1000 AND INV3000'S
004200**                  LIMITS (TICKET 2009-0225).
004300***************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300*
005400 FILE-CONTROL.
005500*
005600     SELECT PRODMTRN ASSIGN TO "PRODMTRN"
005700                     ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRODMAST ASSIGN TO "PRODMAST"
005900                     ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT PRODSEL  ASSIGN TO "PRODSEL"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  PRODMTRN.
006800*
006900 01  PRODMTRN-RECORD             PIC X(97).
007000*
007100 FD  PRODMAST.
007200*
007300 01  PRODMAST-RECORD             PIC X(112).
007400*
007500 FD  PRODSEL.
007600*
007700 01  PRODSEL-RECORD              PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  SWITCHES.
008200     05  TXN-EOF-SWITCH                  PIC X   VALUE "N".
008300         88  TXN-EOF                             VALUE "Y".
008400     05  MASTER-EOF-SWITCH               PIC X   VALUE "N".
008500         88  MASTER-EOF                          VALUE "Y".
008600     05  WS-NAME-MATCH-SWITCH            PIC X   VALUE "N".
008700         88  NAME-MATCH-FOUND                    VALUE "Y".
008800     05  FILLER                          PIC X(09).
008900*
009000 01  RUN-COUNTERS COMP.
009100     05  WS-MASTER-TABLE-COUNT   PIC 9(5)        VALUE ZERO.
009200     05  WS-MASTER-TABLE-SUB     PIC 9(5)        VALUE ZERO.
009300     05  WS-SELECTION-COUNT      PIC 9(5)        VALUE ZERO.
009400     05  WS-NOT-FOUND-COUNT      PIC 9(5)        VALUE ZERO.
009500     05  WS-MATCH-COUNT          PIC 9(5)        VALUE ZERO.
009600     05  WS-CRIT-LEN             PIC 9(2)        VALUE ZERO.
009700     05  WS-SCAN-POS             PIC 9(2)        VALUE ZERO.
009800     05  WS-LINE-COUNT           PIC 9(3)        VALUE 99.
009900     05  WS-PAGE-COUNT           PIC 9(3)        VALUE ZERO.
010000     05  WS-LINES-PER-PAGE       PIC 9(3)        VALUE 55.
010100     05  FILLER                  PIC 9(3)        VALUE ZERO.
010200*
010300     COPY PRODTRAN.
010400*
010500     COPY PRODMAST.
010600*
010700 01  RUN-DATE-FIELDS.
010800     05  RUN-DATE-YMD.
010900         10  RUN-DATE-YY         PIC 9999.
011000         10  RUN-DATE-MM         PIC 99.
011100         10  RUN-DATE-DD         PIC 99.
011200     05  RUN-DATE-ALL REDEFINES RUN-DATE-YMD
011300                             PIC 9(8).
011400     05  FILLER                  PIC X(14).
011500*
011600 01  WS-SYSTEM-DATE.
011700     05  WS-SD-YY            PIC 99.
011800     05  WS-SD-MM            PIC 99.
011900     05  WS-SD-DD            PIC 99.
012000     05  FILLER              PIC X(02).
012100*
012200 01  PRODUCT-MASTER-TABLE.
012300     05  PRODUCT-TABLE-ENTRY OCCURS 5000 TIMES
012400                             INDEXED BY TBL-IDX.
012500         10  TBL-PROD-ID             PIC 9(05).
012600         10  TBL-PROD-NAME           PIC X(20).
012700         10  TBL-PROD-CATEGORY       PIC X(15).
012800         10  TBL-PROD-PRICE          PIC S9(7)V99.
012900         10  TBL-PROD-QTY            PIC S9(7).
013000         10  FILLER                  PIC X(05).
013100*
013200 01  HEADING-LINE-1.
013300     05  FILLER                  PIC X(38) VALUE SPACE.
013400     05  FILLER                  PIC X(30)
013500             VALUE "MIDSTATE MERCANTILE SUPPLY CO.".
013600     05  FILLER                  PIC X(20) VALUE SPACE.
013700     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
013800     05  HL1-RUN-DATE            PIC 99/99/9999.
013900*
014000 01  HEADING-LINE-2.
014100     05  FILLER                  PIC X(40) VALUE SPACE.
014200     05  FILLER                  PIC X(30)
014300             VALUE "PRODUCT SELECTION LISTING".
014400     05  FILLER                  PIC X(30) VALUE SPACE.
014500     05  FILLER                  PIC X(6)  VALUE "PAGE  ".
014600     05  HL2-PAGE-NUMBER         PIC ZZ9.
014700*
014800 01  HEADING-LINE-3.
014900     05  FILLER                  PIC X(5)  VALUE "ID   ".
015000     05  FILLER                  PIC X(2)  VALUE SPACE.
015100     05  FILLER                  PIC X(20) VALUE "NAME".
015200     05  FILLER                  PIC X(2)  VALUE SPACE.
015300     05  FILLER                  PIC X(15) VALUE "CATEGORY".
015400     05  FILLER                  PIC X(2)  VALUE SPACE.
015500     05  FILLER                  PIC X(12) VALUE "PRICE".
015600     05  FILLER                  PIC X(2)  VALUE SPACE.
015700     05  FILLER                  PIC X(10) VALUE "QUANTITY".
015800*
015900 01  HEADING-LINE-4.
016000     05  FILLER                  PIC X(70) VALUE ALL "-".
016100     05  FILLER                  PIC X(62) VALUE SPACE.
016200*
016300 01  DETAIL-LINE.
016400     05  DL-PROD-ID              PIC ZZZZ9.
016500     05  FILLER                  PIC X(2)  VALUE SPACE.
016600     05  DL-PROD-NAME            PIC X(20).
016700     05  FILLER                  PIC X(2)  VALUE SPACE.
016800     05  DL-PROD-CATEGORY        PIC X(15).
016900     05  FILLER                  PIC X(2)  VALUE SPACE.
017000     05  FILLER                  PIC X(3)  VALUE "RS.".
017100     05  DL-PROD-PRICE           PIC ZZZZZ9.99.
017200     05  FILLER                  PIC X(2)  VALUE SPACE.
017300     05  DL-PROD-QTY             PIC ZZZZZZZZZ9.
017400     05  FILLER                  PIC X(62) VALUE SPACE.
017500 01  DETAIL-LINE-ALPHA REDEFINES DETAIL-LINE
017600                             PIC X(132).
017700*
017800 01  NOT-FOUND-LINE                      PIC X(132).
017900*
018000 PROCEDURE DIVISION.
018100*
018200 000-LIST-SELECTED-PRODUCTS.
018300*
018400     OPEN INPUT  PRODMTRN
018500          OUTPUT PRODSEL.
018600     PERFORM 010-GET-TODAYS-DATE.
018700     PERFORM 100-LOAD-PRODUCT-MASTER-TABLE.
018800     PERFORM 200-READ-SELECTION-TRANSACTION.
018900     PERFORM 300-PROCESS-ONE-SELECTION
019000         UNTIL TXN-EOF.
019100     DISPLAY "INV4000 -- PRODUCT SELECTION LISTING COMPLETE".
019200     DISPLAY "  SELECTIONS PROCESSED. . " WS-SELECTION-COUNT.
019300     DISPLAY "  SELECTIONS NOT FOUND. . " WS-NOT-FOUND-COUNT.
019400     CLOSE PRODMTRN
019500           PRODSEL.
019600     STOP RUN.
019700*
019800 010-GET-TODAYS-DATE.
019900*
020000** THE OPERATING SYSTEM ONLY HANDS BACK A 2-DIGIT YEAR, SO THE
020100** SAME CENTURY WINDOW USED THROUGHOUT THIS SUITE SINCE THE
020200** Y2K PROJECT IS APPLIED HERE -- 00-49 IS 20XX, 50-99 IS 19XX.
020300*
020400     ACCEPT WS-SYSTEM-DATE FROM DATE.
020500     IF WS-SD-YY < 50
020600         COMPUTE RUN-DATE-YY = 2000 + WS-SD-YY
020700     ELSE
020800         COMPUTE RUN-DATE-YY = 1900 + WS-SD-YY
020900     END-IF.
021000     MOVE WS-SD-MM TO RUN-DATE-MM.
021100     MOVE WS-SD-DD TO RUN-DATE-DD.
021200*
021300 100-LOAD-PRODUCT-MASTER-TABLE.
021400*
021500     OPEN INPUT PRODMAST.
021600     PERFORM 110-READ-OLD-MASTER.
021700     PERFORM 120-STORE-MASTER-TABLE-ENTRY
021800         UNTIL MASTER-EOF.
021900     CLOSE PRODMAST.
022000*
022100 110-READ-OLD-MASTER.
022200*
022300     READ PRODMAST INTO PRODUCT-MASTER-RECORD
022400         AT END
022500             MOVE "Y" TO MASTER-EOF-SWITCH
022600     END-READ.
022700*
022800 120-STORE-MASTER-TABLE-ENTRY.
022900*
023000     ADD 1 TO WS-MASTER-TABLE-COUNT.
023100     SET TBL-IDX TO WS-MASTER-TABLE-COUNT.
023200     MOVE PROD-ID              TO TBL-PROD-ID (TBL-IDX).
023300     MOVE PROD-NAME            TO TBL-PROD-NAME (TBL-IDX).
023400     MOVE PROD-CATEGORY        TO TBL-PROD-CATEGORY (TBL-IDX).
023500     MOVE PROD-PRICE           TO TBL-PROD-PRICE (TBL-IDX).
023600     MOVE PROD-QTY             TO TBL-PROD-QTY (TBL-IDX).
023700     PERFORM 110-READ-OLD-MASTER.
023800*
023900 200-READ-SELECTION-TRANSACTION.
024000*
024100     READ PRODMTRN INTO PRODUCT-MAINTENANCE-TRANSACTION
024200         AT END
024300             MOVE "Y" TO TXN-EOF-SWITCH
024400     END-READ.
024500     IF NOT TXN-EOF
024600         IF NOT PT-CATEGORY-SELECT AND NOT PT-NAME-SELECT
024700             GO TO 200-READ-SELECTION-TRANSACTION.
024800*
024900 300-PROCESS-ONE-SELECTION.
025000*
025100     ADD 1 TO WS-SELECTION-COUNT.
025200     MOVE ZERO TO WS-MATCH-COUNT.
025300     IF PT-CATEGORY-SELECT
025400         PERFORM 310-CATEGORY-SEARCH
025500     ELSE
025600         PERFORM 320-NAME-SEARCH.
025700     IF WS-MATCH-COUNT = 0
025800         PERFORM 350-PRINT-NOT-FOUND.
025900     PERFORM 200-READ-SELECTION-TRANSACTION.
026000*
026100 310-CATEGORY-SEARCH.
026200*
026300     PERFORM 330-TEST-ONE-MASTER-CATEGORY
026400         VARYING WS-MASTER-TABLE-SUB FROM 1 BY 1
026500         UNTIL WS-MASTER-TABLE-SUB > WS-MASTER-TABLE-COUNT.
026600*
026700 320-NAME-SEARCH.
026800*
026900     MOVE ZERO TO WS-CRIT-LEN.
027000     INSPECT PT-PROD-NAME TALLYING WS-CRIT-LEN
027100         FOR CHARACTERS BEFORE INITIAL SPACE.
027200     IF WS-CRIT-LEN > ZERO
027300         PERFORM 331-TEST-ONE-MASTER-NAME
027400             VARYING WS-MASTER-TABLE-SUB FROM 1 BY 1
027500             UNTIL WS-MASTER-TABLE-SUB > WS-MASTER-TABLE-COUNT.
027600*
027700 330-TEST-ONE-MASTER-CATEGORY.
027800*
027900     SET TBL-IDX TO WS-MASTER-TABLE-SUB.
028000     IF TBL-PROD-CATEGORY (TBL-IDX) = PT-PROD-CATEGORY
028100         ADD 1 TO WS-MATCH-COUNT
028200         PERFORM 340-PRINT-SELECTION-LINE.
028300*
028400 331-TEST-ONE-MASTER-NAME.
028500*
028600     SET TBL-IDX TO WS-MASTER-TABLE-SUB.
028700     MOVE "N" TO WS-NAME-MATCH-SWITCH.
028800     PERFORM 332-SCAN-ONE-POSITION
028900         VARYING WS-SCAN-POS FROM 1 BY 1
029000         UNTIL WS-SCAN-POS > (21 - WS-CRIT-LEN)
029100         OR NAME-MATCH-FOUND.
029200     IF NAME-MATCH-FOUND
029300         ADD 1 TO WS-MATCH-COUNT
029400         PERFORM 340-PRINT-SELECTION-LINE.
029500*
029600 332-SCAN-ONE-POSITION.
029700*
029800     IF TBL-PROD-NAME (TBL-IDX) (WS-SCAN-POS : WS-CRIT-LEN) =
029900             PT-PROD-NAME (1 : WS-CRIT-LEN)
030000         MOVE "Y" TO WS-NAME-MATCH-SWITCH.
030100*
030200 340-PRINT-SELECTION-LINE.
030300*
030400     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
030500         PERFORM 360-PRINT-HEADINGS.
030600     MOVE TBL-PROD-ID (TBL-IDX)       TO DL-PROD-ID.
030700     MOVE TBL-PROD-NAME (TBL-IDX)     TO DL-PROD-NAME.
030800     MOVE TBL-PROD-CATEGORY (TBL-IDX) TO DL-PROD-CATEGORY.
030900     MOVE TBL-PROD-PRICE (TBL-IDX)    TO DL-PROD-PRICE.
031000     MOVE TBL-PROD-QTY (TBL-IDX)      TO DL-PROD-QTY.
031100     WRITE PRODSEL-RECORD FROM DETAIL-LINE.
031200     ADD 1 TO WS-LINE-COUNT.
031300*
031400 350-PRINT-NOT-FOUND.
031500*
031600     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
031700         PERFORM 360-PRINT-HEADINGS.
031800     ADD 1 TO WS-NOT-FOUND-COUNT.
031900     MOVE SPACE TO NOT-FOUND-LINE.
032000     IF PT-CATEGORY-SELECT
032100         STRING "PRODUCT NOT FOUND -- CATEGORY: " DELIMITED BY SIZE
032200                 PT-PROD-CATEGORY DELIMITED BY SIZE
032300             INTO NOT-FOUND-LINE
032400         END-STRING
032500     ELSE
032600         STRING "PRODUCT NOT FOUND -- NAME: " DELIMITED BY SIZE
032700                 PT-PROD-NAME DELIMITED BY SIZE
032800             INTO NOT-FOUND-LINE
032900         END-STRING.
033000     WRITE PRODSEL-RECORD FROM NOT-FOUND-LINE.
033100     ADD 1 TO WS-LINE-COUNT.
033200*
033300 360-PRINT-HEADINGS.
033400*
033500     ADD 1 TO WS-PAGE-COUNT.
033600     MOVE RUN-DATE-ALL   TO HL1-RUN-DATE.
033700     MOVE WS-PAGE-COUNT  TO HL2-PAGE-NUMBER.
033800     IF WS-PAGE-COUNT > 1
033900         WRITE PRODSEL-RECORD FROM SPACE
034000             AFTER ADVANCING PAGE.
034100     WRITE PRODSEL-RECORD FROM HEADING-LINE-1.
034200     WRITE PRODSEL-RECORD FROM HEADING-LINE-2.
034300     WRITE PRODSEL-RECORD FROM SPACE AFTER ADVANCING 1 LINE.
034400     WRITE PRODSEL-RECORD FROM HEADING-LINE-3.
034500     WRITE PRODSEL-RECORD FROM HEADING-LINE-4.
034600     MOVE 5 TO WS-LINE-COUNT.

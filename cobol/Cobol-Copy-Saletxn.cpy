000100***************************************************************
000200** SALETXN -- SALE TRANSACTION INPUT RECORD LAYOUT.
000300** ONE RECORD PER REQUESTED SALE, IN THE ORDER THE COUNTER
000400** KEYED THEM.  READ BY SAL1000 AGAINST PRODMAST.
000500**
000600** 1997-06-19  RSK  ORIGINAL LAYOUT FOR POS FEED.
001200***************************************************************

001300     01  SALE-TRANSACTION-RECORD.
001400         05  TXN-PRODUCT-ID              PIC 9(05).
001500         05  TXN-QUANTITY                PIC S9(05).
001600         05  TXN-DATE                    PIC 9(08).
001700         05  FILLER                      PIC X(02).

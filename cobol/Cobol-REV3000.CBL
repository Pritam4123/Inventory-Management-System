000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  REV3000.
000400 AUTHOR.  R S KEMPER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  07/02/97.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** REV3000 -- MONTHLY AND YEARLY REVENUE SUMMARY REPORT.
001200**
001300** OPERATOR SUPPLIES THE REPORT YEAR (AND, OPTIONALLY, A SINGLE
001400** REPORT MONTH) AT RUN START.  SALELEDG IS READ ONCE, TOP TO
001500** BOTTOM; EVERY SALE THAT FALLS IN THE REQUESTED YEAR IS
001600** ACCUMULATED INTO A 12-ENTRY WORKING-STORAGE TABLE, ONE ENTRY
001700** PER MONTH -- COUNT OF SALES, SUM OF AMOUNTS, SUM OF
001800** QUANTITIES.  A SORT STEP ISN'T NEEDED SINCE THE LEDGER IS
001900** ALREADY IN SALE-ID (ENTRY) ORDER AND THE MONTH BREAK IS A
002000** TABLE LOOKUP RATHER THAN A COMPARE ON SUCCESSIVE RECORDS.
002100** IF A REPORT MONTH WAS SUPPLIED, ITS BUCKET IS PRINTED FIRST
002200** AS A ONE-MONTH SUMMARY BLOCK; THE FULL TWELVE-MONTH TABLE
002300** THEN PRINTS IN MONTH ORDER, FOLLOWED BY A GRAND TOTAL LINE.
002400**
002500** 1997-07-02  RSK  ORIGINAL PROGRAM FOR REVENUE REPORTING.
002600** 1998-09-30  RSK  Y2K -- REPORT YEAR IS NOW A FULL 4-DIGIT
002700**                  ACCEPT INSTEAD OF A 2-DIGIT YEAR (REQ 98-231).
002800** 2000-02-11  TLM  MONTH-NAME TABLE MOVED TO WORKING-STORAGE
002900**                  VALUE/REDEFINES SO IT NO LONGER NEEDS A
003000**                  SEPARATE MONTH-NAME COPYBOOK (TICKET 2000-0043).
003100***************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600*
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100*
004200 FILE-CONTROL.
004300*
004400     SELECT SALELEDG  ASSIGN TO "SALELEDG"
004500                      ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT REVRPT    ASSIGN TO "REVRPT"
004700                      ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  SALELEDG.
005400*
005500 01  SALELEDG-RECORD             PIC X(60).
005600*
005700 FD  REVRPT.
005800*
005900 01  REVRPT-RECORD               PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  SWITCHES.
006400     05  LEDGER-EOF-SWITCH               PIC X   VALUE "N".
006500         88  LEDGER-EOF                          VALUE "Y".
006600     05  FILLER                          PIC X(10).
006700*
006800 01  RUN-COUNTERS COMP.
006900     05  WS-MONTH-SUB            PIC 9(2)        VALUE ZERO.
007000     05  WS-LINE-COUNT           PIC 9(3)        VALUE 99.
007100     05  WS-PAGE-COUNT           PIC 9(3)        VALUE ZERO.
007200     05  WS-LINES-PER-PAGE       PIC 9(3)        VALUE 55.
007300     05  FILLER                  PIC 9(3)        VALUE ZERO.
007400*
007500 01  WS-REPORT-YEAR                      PIC 9(4) VALUE ZERO.
007600 01  WS-REPORT-MONTH                     PIC 9(2) VALUE ZERO.
007700*
007800     COPY SALELEDG.
007900*
008000 01  RUN-DATE-FIELDS.
008100     05  RUN-DATE-YMD.
008200         10  RUN-DATE-YY         PIC 9999.
008300         10  RUN-DATE-MM         PIC 99.
008400         10  RUN-DATE-DD         PIC 99.
008500     05  RUN-DATE-ALL REDEFINES RUN-DATE-YMD
008600                             PIC 9(8).
008700     05  FILLER                  PIC X(14).
008750*
008760 01  WS-SYSTEM-DATE.
008770     05  WS-SD-YY            PIC 99.
008780     05  WS-SD-MM            PIC 99.
008790     05  WS-SD-DD            PIC 99.
008795     05  FILLER              PIC X(02).
008800*
008900***************************************************************
009000** MONTH-NUMBER-TO-NAME TABLE.  LOADED BY VALUE CLAUSE, LOOKED
009100** UP BY SUBSCRIPT (MONTH NUMBER), NOT BY SEARCH.
009200***************************************************************
009300 01  MONTH-NAME-VALUES.
009400     05  FILLER                  PIC X(9) VALUE "JANUARY  ".
009500     05  FILLER                  PIC X(9) VALUE "FEBRUARY ".
009600     05  FILLER                  PIC X(9) VALUE "MARCH    ".
009700     05  FILLER                  PIC X(9) VALUE "APRIL    ".
009800     05  FILLER                  PIC X(9) VALUE "MAY      ".
009900     05  FILLER                  PIC X(9) VALUE "JUNE     ".
010000     05  FILLER                  PIC X(9) VALUE "JULY     ".
010100     05  FILLER                  PIC X(9) VALUE "AUGUST   ".
010200     05  FILLER                  PIC X(9) VALUE "SEPTEMBER".
010300     05  FILLER                  PIC X(9) VALUE "OCTOBER  ".
010400     05  FILLER                  PIC X(9) VALUE "NOVEMBER ".
010500     05  FILLER                  PIC X(9) VALUE "DECEMBER ".
010600 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-VALUES.
010700     05  MONTH-NAME-ENTRY OCCURS 12 TIMES
010800                          INDEXED BY MN-IDX      PIC X(9).
010900*
011000 01  MONTHLY-TOTALS-TABLE.
011100     05  MONTH-TOTAL-ENTRY OCCURS 12 TIMES
011200                           INDEXED BY MT-IDX.
011300         10  MT-TRANSACTIONS         PIC 9(7)  COMP.
011400         10  MT-REVENUE              PIC S9(11)V99.
011500         10  MT-ITEMS-SOLD           PIC 9(9)  COMP.
011600*
011700 01  WS-GRAND-TRANSACTIONS               PIC 9(9)      VALUE ZERO.
011800 01  WS-GRAND-ITEMS-SOLD                 PIC 9(11)     VALUE ZERO.
011900 01  WS-GRAND-REVENUE                    PIC S9(13)V99 VALUE ZERO.
012000*
012100 01  HEADING-LINE-1.
012200     05  FILLER                  PIC X(38) VALUE SPACE.
012300     05  FILLER                  PIC X(30)
012400             VALUE "MIDSTATE MERCANTILE SUPPLY CO.".
012500     05  FILLER                  PIC X(20) VALUE SPACE.
012600     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
012700     05  HL1-RUN-DATE            PIC 99/99/9999.
012800*
012900 01  HEADING-LINE-2.
013000     05  FILLER                  PIC X(45) VALUE SPACE.
013100     05  FILLER                  PIC X(24)
013200             VALUE "YEARLY REVENUE SUMMARY".
013300     05  FILLER                  PIC X(30) VALUE SPACE.
013400     05  FILLER                  PIC X(6)  VALUE "PAGE  ".
013500     05  HL2-PAGE-NUMBER         PIC ZZ9.
013600*
013700 01  HEADING-LINE-3.
013800     05  FILLER                  PIC X(20) VALUE "REPORT YEAR . . . .".
013900     05  HL3-REPORT-YEAR         PIC 9999.
014000     05  FILLER                  PIC X(88) VALUE SPACE.
014100*
014200 01  HEADING-LINE-4.
014300     05  FILLER                  PIC X(10) VALUE "MONTH".
014400     05  FILLER                  PIC X(5)  VALUE SPACE.
014500     05  FILLER                  PIC X(15) VALUE "TRANSACTIONS".
014600     05  FILLER                  PIC X(5)  VALUE SPACE.
014700     05  FILLER                  PIC X(15) VALUE "ITEMS SOLD".
014800     05  FILLER                  PIC X(5)  VALUE SPACE.
014900     05  FILLER                  PIC X(15) VALUE "REVENUE".
015000*
015100 01  HEADING-LINE-5.
015200     05  FILLER                  PIC X(65) VALUE ALL "-".
015300     05  FILLER                  PIC X(67) VALUE SPACE.
015400*
015500 01  MONTH-DETAIL-LINE.
015600     05  MD-MONTH-NAME           PIC X(10).
015700     05  FILLER                  PIC X(5)  VALUE SPACE.
015800     05  MD-TRANSACTIONS         PIC ZZZZZZZZZZZZZ9.
015900     05  FILLER                  PIC X(5)  VALUE SPACE.
016000     05  MD-ITEMS-SOLD           PIC ZZZZZZZZZZZZZ9.
016100     05  FILLER                  PIC X(5)  VALUE SPACE.
016200     05  MD-REVENUE              PIC ZZZZZZZZZZZ9.99.
016300*
016400 01  TOTAL-LINE.
016500     05  FILLER                  PIC X(10) VALUE "TOTAL".
016600     05  FILLER                  PIC X(5)  VALUE SPACE.
016700     05  TL-TRANSACTIONS         PIC ZZZZZZZZZZZZZ9.
016800     05  FILLER                  PIC X(5)  VALUE SPACE.
016900     05  TL-ITEMS-SOLD           PIC ZZZZZZZZZZZZZ9.
017000     05  FILLER                  PIC X(5)  VALUE SPACE.
017100     05  TL-REVENUE              PIC ZZZZZZZZZZZ9.99.
017200*
017300 01  MONTHLY-BLOCK-LINE-1.
017400     05  FILLER                  PIC X(9)  VALUE "PERIOD. .".
017500     05  FILLER                  PIC X(2)  VALUE SPACE.
017600     05  MB1-MONTH-NAME          PIC X(9).
017700     05  FILLER                  PIC X(1)  VALUE SPACE.
017800     05  MB1-YEAR                PIC 9999.
017900     05  FILLER                  PIC X(107) VALUE SPACE.
018000*
018100 01  MONTHLY-BLOCK-LINE-2.
018200     05  FILLER              PIC X(25) VALUE "TOTAL TRANSACTIONS. . . .".
018300     05  MB2-TRANSACTIONS        PIC ZZZZZZZZ9.
018400     05  FILLER                  PIC X(98) VALUE SPACE.
018500*
018600 01  MONTHLY-BLOCK-LINE-3.
018700     05  FILLER              PIC X(25) VALUE "TOTAL ITEMS SOLD. . . . .".
018800     05  MB3-ITEMS-SOLD          PIC ZZZZZZZZ9.
018900     05  FILLER                  PIC X(98) VALUE SPACE.
019000*
019100 01  MONTHLY-BLOCK-LINE-4.
019200     05  FILLER              PIC X(25) VALUE "TOTAL REVENUE . . . . . .".
019300     05  FILLER                  PIC X(3)  VALUE "RS.".
019400     05  MB4-REVENUE             PIC ZZZZZZZZZ9.99.
019500     05  FILLER                  PIC X(92) VALUE SPACE.
019600*
019700 01  MONTHLY-BLOCK-LINE-5                PIC X(132) VALUE
019800         "  *** NO REVENUE DATA FOR THE REQUESTED PERIOD ***".
019900*
020000 PROCEDURE DIVISION.
020100*
020200 000-PRODUCE-REVENUE-REPORT.
020300*
020400     DISPLAY "REV3000 -- ENTER REPORT YEAR (CCYY): "
020500         WITH NO ADVANCING.
020600     ACCEPT WS-REPORT-YEAR FROM CONSOLE.
020700     DISPLAY "REV3000 -- ENTER REPORT MONTH (01-12, "
020800         "OR 00 FOR YEARLY ONLY): " WITH NO ADVANCING.
020900     ACCEPT WS-REPORT-MONTH FROM CONSOLE.
021000     OPEN INPUT  SALELEDG
021100          OUTPUT REVRPT.
021200     PERFORM 010-GET-TODAYS-DATE.
021300     PERFORM 100-INITIALIZE-MONTH-TABLE
021400         VARYING MT-IDX FROM 1 BY 1
021500         UNTIL MT-IDX > 12.
021600     PERFORM 200-READ-LEDGER-RECORD.
021700     PERFORM 210-ACCUMULATE-ONE-SALE
021800         UNTIL LEDGER-EOF.
021900     IF WS-REPORT-MONTH > 0
022000         PERFORM 300-PRINT-MONTHLY-BLOCK.
022100     PERFORM 400-PRINT-HEADINGS.
022200     PERFORM 410-PRINT-ONE-MONTH-ROW
022300         VARYING WS-MONTH-SUB FROM 1 BY 1
022400         UNTIL WS-MONTH-SUB > 12.
022500     PERFORM 420-PRINT-GRAND-TOTAL.
022600     DISPLAY "REV3000 -- REVENUE REPORT COMPLETE".
022700     CLOSE SALELEDG
022800           REVRPT.
022900     STOP RUN.
023000*
023010 010-GET-TODAYS-DATE.
023020*
023030** THE OPERATING SYSTEM ONLY HANDS BACK A 2-DIGIT YEAR, SO THE
023040** SAME CENTURY WINDOW USED THROUGHOUT THIS SUITE SINCE THE
023050** Y2K PROJECT IS APPLIED HERE -- 00-49 IS 20XX, 50-99 IS 19XX.
023060*
023070     ACCEPT WS-SYSTEM-DATE FROM DATE.
023080     IF WS-SD-YY < 50
023090         COMPUTE RUN-DATE-YY = 2000 + WS-SD-YY
023100     ELSE
023110         COMPUTE RUN-DATE-YY = 1900 + WS-SD-YY
023120     END-IF.
023130     MOVE WS-SD-MM TO RUN-DATE-MM.
023140     MOVE WS-SD-DD TO RUN-DATE-DD.
023150*
023160 100-INITIALIZE-MONTH-TABLE.
023200*
023300     MOVE ZERO TO MT-TRANSACTIONS (MT-IDX).
023400     MOVE ZERO TO MT-REVENUE (MT-IDX).
023500     MOVE ZERO TO MT-ITEMS-SOLD (MT-IDX).
023600*
023700 200-READ-LEDGER-RECORD.
023800*
023900     READ SALELEDG INTO SALE-LEDGER-RECORD
024000         AT END
024100             MOVE "Y" TO LEDGER-EOF-SWITCH
024200     END-READ.
024300*
024400 210-ACCUMULATE-ONE-SALE.
024500*
024600     IF SALE-YYYY = WS-REPORT-YEAR
024700         SET MT-IDX TO SALE-MM
024800         ADD 1 TO MT-TRANSACTIONS (MT-IDX)
024900         ADD SALE-TOTAL-AMOUNT TO MT-REVENUE (MT-IDX)
025000         ADD SALE-QTY-SOLD TO MT-ITEMS-SOLD (MT-IDX).
025100     PERFORM 200-READ-LEDGER-RECORD.
025200*
025300 300-PRINT-MONTHLY-BLOCK.
025400*
025500     SET MT-IDX TO WS-REPORT-MONTH.
025600     SET MN-IDX TO WS-REPORT-MONTH.
025700     MOVE MONTH-NAME-ENTRY (MN-IDX) TO MB1-MONTH-NAME.
025800     MOVE WS-REPORT-YEAR            TO MB1-YEAR.
025900     WRITE REVRPT-RECORD FROM MONTHLY-BLOCK-LINE-1.
026000     IF MT-TRANSACTIONS (MT-IDX) = ZERO
026100         WRITE REVRPT-RECORD FROM MONTHLY-BLOCK-LINE-5
026200     ELSE
026300         MOVE MT-TRANSACTIONS (MT-IDX) TO MB2-TRANSACTIONS
026400         WRITE REVRPT-RECORD FROM MONTHLY-BLOCK-LINE-2
026500         MOVE MT-ITEMS-SOLD (MT-IDX)   TO MB3-ITEMS-SOLD
026600         WRITE REVRPT-RECORD FROM MONTHLY-BLOCK-LINE-3
026700         MOVE MT-REVENUE (MT-IDX)      TO MB4-REVENUE
026800         WRITE REVRPT-RECORD FROM MONTHLY-BLOCK-LINE-4.
026900     WRITE REVRPT-RECORD FROM SPACE AFTER ADVANCING 2 LINES.
027000*
027100 400-PRINT-HEADINGS.
027200*
027300     ADD 1 TO WS-PAGE-COUNT.
027400     MOVE RUN-DATE-ALL   TO HL1-RUN-DATE.
027500     MOVE WS-PAGE-COUNT  TO HL2-PAGE-NUMBER.
027600     MOVE WS-REPORT-YEAR TO HL3-REPORT-YEAR.
027700     IF WS-PAGE-COUNT > 1
027800         WRITE REVRPT-RECORD FROM SPACE
027900             AFTER ADVANCING PAGE.
028000     WRITE REVRPT-RECORD FROM HEADING-LINE-1.
028100     WRITE REVRPT-RECORD FROM HEADING-LINE-2.
028200     WRITE REVRPT-RECORD FROM SPACE AFTER ADVANCING 1 LINE.
028300     WRITE REVRPT-RECORD FROM HEADING-LINE-3.
028400     WRITE REVRPT-RECORD FROM SPACE AFTER ADVANCING 1 LINE.
028500     WRITE REVRPT-RECORD FROM HEADING-LINE-4.
028600     WRITE REVRPT-RECORD FROM HEADING-LINE-5.
028700     MOVE 6 TO WS-LINE-COUNT.
028800*
028900 410-PRINT-ONE-MONTH-ROW.
029000*
029100     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
029200         PERFORM 400-PRINT-HEADINGS.
029300     SET MT-IDX TO WS-MONTH-SUB.
029400     SET MN-IDX TO WS-MONTH-SUB.
029500     MOVE MONTH-NAME-ENTRY (MN-IDX)  TO MD-MONTH-NAME.
029600     MOVE MT-TRANSACTIONS (MT-IDX)   TO MD-TRANSACTIONS.
029700     MOVE MT-ITEMS-SOLD (MT-IDX)     TO MD-ITEMS-SOLD.
029800     MOVE MT-REVENUE (MT-IDX)        TO MD-REVENUE.
029900     WRITE REVRPT-RECORD FROM MONTH-DETAIL-LINE.
030000     ADD 1 TO WS-LINE-COUNT.
030100     ADD MT-TRANSACTIONS (MT-IDX) TO WS-GRAND-TRANSACTIONS.
030200     ADD MT-ITEMS-SOLD (MT-IDX)   TO WS-GRAND-ITEMS-SOLD.
030300     ADD MT-REVENUE (MT-IDX)      TO WS-GRAND-REVENUE.
030400*
030500 420-PRINT-GRAND-TOTAL.
030600*
030700     WRITE REVRPT-RECORD FROM HEADING-LINE-5.
030800     MOVE WS-GRAND-TRANSACTIONS TO TL-TRANSACTIONS.
030900     MOVE WS-GRAND-ITEMS-SOLD   TO TL-ITEMS-SOLD.
031000     MOVE WS-GRAND-REVENUE      TO TL-REVENUE.
031100     WRITE REVRPT-RECORD FROM TOTAL-LINE.

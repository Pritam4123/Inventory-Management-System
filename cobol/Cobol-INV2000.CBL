000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV2000.
000400 AUTHOR.  R S KEMPER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  03/04/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** INV2000 -- PRODUCT MASTER MAINTENANCE.
001200**
001300** APPLIES ADD, CHANGE, QUANTITY-ADJUST AND DELETE TRANSACTIONS
001400** (PRODMTRN) AGAINST THE OLD PRODUCT MASTER (PRODMAST), WRITING
001500** A NEW PRODUCT MASTER (PRODOUT).  CHANGE, QUANTITY-ADJUST AND
001600** DELETE TRANSACTIONS MUST BE PRESORTED ASCENDING BY
001700** PT-PROD-ID, SAME AS THE OLD MASTER -- THIS IS A ONE-PASS
001800** MATCH/MERGE, NOT A RANDOM UPDATE.  ADD TRANSACTIONS CARRY NO
001900** USEFUL KEY (THE PRODUCT NUMBER IS SYSTEM-ASSIGNED) SO THEY
002000** ARE PULLED OUT OF THE MATCH AS THEY ARE READ AND HELD IN A
002100** WORKING-STORAGE TABLE, THEN APPLIED AFTER THE OLD MASTER IS
002200** FULLY COPIED THROUGH, EACH GETTING THE NEXT UNUSED PRODUCT ID.
002300** REJECTED TRANSACTIONS (VALIDATION FAILURE, OR NO MATCHING
002400** PRODUCT FOR A CHANGE/QTY-ADJUST/DELETE) GO TO PRODERR.
002450** CATEGORY-SELECT AND NAME-SELECT TRANSACTIONS (CODES 5 AND 6)
002460** ARE SKIPPED HERE -- THEY CARRY NO USABLE PROD-ID EITHER AND
002470** ARE HANDLED BY INV4000, THE BUYER LOOKUP RUN, INSTEAD.
002500**
002600** 1994-03-04  RSK  ORIGINAL PROGRAM FOR STOCK CONVERSION.
002700** 1994-03-19  RSK  ADDED QUANTITY-ADJUST TRANSACTION (CODE 4)
002800**                  SO COUNTS CAN BE CORRECTED WITHOUT SENDING
002900**                  A FULL CHANGE TRANSACTION (REQ 94-062).
003000** 1996-11-14  RSK  VALIDATION NOW COLLECTS ALL FAILING CHECKS
003100**                  INTO ONE MESSAGE INSTEAD OF STOPPING AT THE
003200**                  FIRST ONE (REQ 94-118).
003300** 1998-02-27  TLM  DEFERRED-ADD TABLE RAISED FROM 200 TO 500
003400**                  ENTRIES -- SPRING RESET RUN OVERFLOWED IT.
003500** 1999-01-11  TLM  Y2K -- CREATED/UPDATED DATES NOW CARRY A
003600**                  FULL 4-DIGIT YEAR (REQ 98-231).
003700** 2003-05-12  DWB  END-OF-RUN COUNTS NOW INCLUDE THE REJECT
003800**                  COUNT SO OPERATIONS DOESN'T HAVE TO SCAN
003900**                  PRODERR TO SEE IF ANYTHING WAS KICKED OUT
004000**                  (TICKET 2003-0334).
004010** 2004-09-14  DWB  TRANSACTION CODES 5 AND 6 (CATEGORY SELECT,
004020**                  NAME SELECT) ARE NOW SKIPPED HERE AND PICKED
004030**                  UP BY INV4000 -- THEY CARRY NO PROD-ID SO
004040**                  THEY CAN'T TAKE PART IN THIS RUN'S MATCH/
004050**                  MERGE (TICKET 2004-0410).
004100***************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT PRODMTRN ASSIGN TO "PRODMTRN"
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT PRODMAST ASSIGN TO "PRODMAST"
005700                     ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRODOUT  ASSIGN TO "PRODOUT"
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     FILE STATUS IS PRODOUT-FILE-STATUS.
006100     SELECT PRODERR  ASSIGN TO "PRODERR"
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS PRODERR-FILE-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  PRODMTRN.
007000*
007100 01  PRODMTRN-RECORD             PIC X(97).
007200*
007300 FD  PRODMAST.
007400*
007500 01  PRODMAST-RECORD             PIC X(112).
007600*
007700 FD  PRODOUT.
007800*
007900 01  PRODOUT-RECORD              PIC X(112).
008000*
008100 FD  PRODERR.
008200*
008300 01  PRODERR-RECORD              PIC X(97).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  SWITCHES.
008800     05  ALL-RECORDS-PROCESSED-SWITCH    PIC X   VALUE "N".
008900         88  ALL-RECORDS-PROCESSED               VALUE "Y".
009000     05  NEED-TRANSACTION-SWITCH         PIC X   VALUE "Y".
009100         88  NEED-TRANSACTION                     VALUE "Y".
009200     05  NEED-MASTER-SWITCH              PIC X   VALUE "Y".
009300         88  NEED-MASTER                          VALUE "Y".
009400     05  WRITE-MASTER-SWITCH             PIC X   VALUE "N".
009500         88  WRITE-MASTER                         VALUE "Y".
009600     05  EDIT-SWITCH                     PIC X   VALUE "Y".
009700         88  EDIT-OK                              VALUE "Y".
009800     05  FILLER                          PIC X(10).
009900*
010000 01  FILE-STATUS-FIELDS.
010100     05  PRODOUT-FILE-STATUS     PIC XX.
010200         88  PRODOUT-SUCCESSFUL          VALUE "00".
010300     05  PRODERR-FILE-STATUS     PIC XX.
010400         88  PRODERR-SUCCESSFUL          VALUE "00".
010500     05  FILLER                  PIC X(10).
010600*
010700 01  RUN-COUNTERS COMP.
010800     05  WS-ADD-COUNT            PIC 9(5)        VALUE ZERO.
010900     05  WS-CHANGE-COUNT         PIC 9(5)        VALUE ZERO.
011000     05  WS-QTY-ADJUST-COUNT     PIC 9(5)        VALUE ZERO.
011100     05  WS-DELETE-COUNT         PIC 9(5)        VALUE ZERO.
011200     05  WS-REJECT-COUNT         PIC 9(5)        VALUE ZERO.
011300     05  WS-ADD-TABLE-COUNT      PIC 9(3)        VALUE ZERO.
011400     05  WS-ADD-TABLE-SUB        PIC 9(3)        VALUE ZERO.
011500     05  WS-LAST-PROD-ID         PIC 9(5)        VALUE ZERO.
011600     05  WS-NEXT-PROD-ID         PIC 9(5)        VALUE ZERO.
011650     05  FILLER                  PIC 9(3)        VALUE ZERO.
011700*
011800 01  WS-EDIT-MESSAGE                     PIC X(60)  VALUE SPACE.
011850 01  WS-EDIT-MESSAGE-PTR                 PIC 9(3)   COMP.
011900*
012000     COPY PRODTRAN.
012100*
012200     COPY PRODMAST.
012300*
012400 01  DEFERRED-ADD-TABLE.
012500     05  DEFERRED-ADD-ENTRY OCCURS 500 TIMES
012600                            INDEXED BY DA-IDX.
012700         10  DA-PROD-NAME            PIC X(20).
012800         10  DA-PROD-DESC            PIC X(30).
012900         10  DA-PROD-CATEGORY        PIC X(15).
013000         10  DA-PROD-PRICE           PIC S9(7)V99.
013100         10  DA-PROD-QTY             PIC S9(7).
013200         10  DA-PROD-LOW-THRESHOLD   PIC S9(5).
013300         10  FILLER                  PIC X(05).
013400*
013500 01  CURRENT-DATE-AND-TIME.
013510     05  CD-DATE-FIELDS.
013520         10  CD-YEAR             PIC 9999.
013530         10  CD-MONTH            PIC 99.
013540         10  CD-DAY              PIC 99.
013550     05  CD-DATE-ALL REDEFINES CD-DATE-FIELDS
013560                             PIC 9(8).
013900     05  FILLER                  PIC X(14).
013910*
013920 01  WS-SYSTEM-DATE.
013930     05  WS-SD-YY            PIC 99.
013940     05  WS-SD-MM            PIC 99.
013950     05  WS-SD-DD            PIC 99.
013960     05  FILLER              PIC X(02).
014000*
014100 PROCEDURE DIVISION.
014200*
014300 000-MAINTAIN-PRODUCT-MASTER.
014400*
014500     OPEN INPUT  PRODMTRN
014600                 PRODMAST
014700          OUTPUT PRODOUT
014800                 PRODERR.
014900     PERFORM 010-GET-TODAYS-DATE.
015000     PERFORM 300-MAINTAIN-PRODUCT-RECORD
015100         UNTIL ALL-RECORDS-PROCESSED.
015200     PERFORM 500-APPLY-DEFERRED-ADDS
015300         VARYING WS-ADD-TABLE-SUB FROM 1 BY 1
015400         UNTIL WS-ADD-TABLE-SUB > WS-ADD-TABLE-COUNT.
015500     DISPLAY "INV2000 -- PRODUCT MASTER MAINTENANCE COMPLETE".
015600     DISPLAY "  PRODUCTS ADDED. . . . . " WS-ADD-COUNT.
015700     DISPLAY "  PRODUCTS CHANGED. . . . " WS-CHANGE-COUNT.
015800     DISPLAY "  QUANTITY ADJUSTMENTS. . " WS-QTY-ADJUST-COUNT.
015900     DISPLAY "  PRODUCTS DELETED . . . . " WS-DELETE-COUNT.
016000     DISPLAY "  TRANSACTIONS REJECTED. . " WS-REJECT-COUNT.
016100     CLOSE PRODMTRN
016200           PRODMAST
016300           PRODOUT
016400           PRODERR.
016500     STOP RUN.
016600*
016610 010-GET-TODAYS-DATE.
016620*
016630** OBTAINS TODAY'S DATE FROM THE OPERATING SYSTEM.  THE SYSTEM
016640** CLOCK ONLY GIVES UP A 2-DIGIT YEAR, SO A CENTURY WINDOW IS
016650** APPLIED THE SAME WAY THE 1999-01-11 Y2K FIX DID FOR THE
016660** CREATED/UPDATED DATE FIELDS -- YEARS 00-49 ARE 20XX, YEARS
016670** 50-99 ARE 19XX.  THIS PLANT WILL BE LONG GONE BEFORE THAT
016680** WINDOW MATTERS.
016690*
016700     ACCEPT WS-SYSTEM-DATE FROM DATE.
016710     IF WS-SD-YY < 50
016720         COMPUTE CD-YEAR = 2000 + WS-SD-YY
016730     ELSE
016740         COMPUTE CD-YEAR = 1900 + WS-SD-YY
016750     END-IF.
016760     MOVE WS-SD-MM TO CD-MONTH.
016770     MOVE WS-SD-DD TO CD-DAY.
016780*
016790 300-MAINTAIN-PRODUCT-RECORD.
016800*
016900     IF NEED-TRANSACTION
017000         PERFORM 310-READ-PRODUCT-TRANSACTION
017100         MOVE "N" TO NEED-TRANSACTION-SWITCH.
017200     IF NEED-MASTER
017300         PERFORM 320-READ-OLD-MASTER
017400         MOVE "N" TO NEED-MASTER-SWITCH.
017500     PERFORM 330-MATCH-MASTER-TRAN.
017600     IF WRITE-MASTER
017700         PERFORM 340-WRITE-NEW-MASTER
017800         MOVE "N" TO WRITE-MASTER-SWITCH.
017900*
018000 310-READ-PRODUCT-TRANSACTION.
018100*
018200     READ PRODMTRN INTO PRODUCT-MAINTENANCE-TRANSACTION
018300         AT END
018400             MOVE HIGH-VALUE TO PT-PROD-ID
018500     END-READ.
018510     IF PT-CATEGORY-SELECT OR PT-NAME-SELECT
018520         GO TO 310-READ-PRODUCT-TRANSACTION.
018600     IF PT-ADD-PRODUCT
018700         PERFORM 315-CAPTURE-DEFERRED-ADD
018800         GO TO 310-READ-PRODUCT-TRANSACTION.
018900*
019000 315-CAPTURE-DEFERRED-ADD.
019100*
019200     PERFORM 250-VALIDATE-PRODUCT-DATA.
019300     IF EDIT-OK
019400         IF WS-ADD-TABLE-COUNT < 500
019410             ADD 1 TO WS-ADD-TABLE-COUNT
019420             SET DA-IDX TO WS-ADD-TABLE-COUNT
019600             MOVE PT-PROD-NAME          TO DA-PROD-NAME (DA-IDX)
019700             MOVE PT-PROD-DESC          TO DA-PROD-DESC (DA-IDX)
019800             MOVE PT-PROD-CATEGORY  TO DA-PROD-CATEGORY (DA-IDX)
019900             MOVE PT-PROD-PRICE         TO DA-PROD-PRICE (DA-IDX)
020000             MOVE PT-PROD-QTY           TO DA-PROD-QTY (DA-IDX)
020100             MOVE PT-PROD-LOW-THRESHOLD
020200                 TO DA-PROD-LOW-THRESHOLD (DA-IDX)
020300         ELSE
020400             MOVE "DEFERRED ADD TABLE FULL" TO WS-EDIT-MESSAGE
020500             PERFORM 390-WRITE-ERROR-TRANSACTION
020600     ELSE
020700         PERFORM 390-WRITE-ERROR-TRANSACTION.
020800*
020900 320-READ-OLD-MASTER.
021000*
021100     READ PRODMAST INTO PRODUCT-MASTER-RECORD
021200         AT END
021300             MOVE HIGH-VALUE TO PROD-ID
021400     END-READ.
021500*
021600 330-MATCH-MASTER-TRAN.
021700*
021800     IF PROD-ID > PT-PROD-ID
021900         PERFORM 350-PROCESS-HI-MASTER
022000     ELSE
022100         IF PROD-ID < PT-PROD-ID
022200             PERFORM 360-PROCESS-LO-MASTER
022300         ELSE
022400             PERFORM 370-PROCESS-MAST-TRAN-EQUAL.
022500*
022600 340-WRITE-NEW-MASTER.
022700*
022800     WRITE PRODOUT-RECORD FROM PRODUCT-MASTER-RECORD.
022900     IF NOT PRODOUT-SUCCESSFUL
023000         DISPLAY "WRITE ERROR ON PRODOUT FOR PRODUCT NUMBER "
023100             PROD-ID
023200         DISPLAY "FILE STATUS CODE IS " PRODOUT-FILE-STATUS
023300         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
023400     ELSE
023500         MOVE PROD-ID TO WS-LAST-PROD-ID.
023600*
023700 350-PROCESS-HI-MASTER.
023800*
023900     IF PT-PROD-ID = HIGH-VALUE
024000         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
024100     ELSE
024200         MOVE "PRODUCT NOT FOUND" TO WS-EDIT-MESSAGE
024300         PERFORM 390-WRITE-ERROR-TRANSACTION
024400         MOVE "Y" TO NEED-TRANSACTION-SWITCH.
024500*
024600 360-PROCESS-LO-MASTER.
024700*
024800     MOVE "Y" TO WRITE-MASTER-SWITCH.
024900     MOVE "Y" TO NEED-MASTER-SWITCH.
025000*
025100 370-PROCESS-MAST-TRAN-EQUAL.
025200*
025300     IF PROD-ID = HIGH-VALUES
025400         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
025500     ELSE
025600         IF PT-DELETE-PRODUCT
025700             PERFORM 400-APPLY-DELETE-TRANSACTION
025800         ELSE
025900             IF PT-CHANGE-PRODUCT
026000                 PERFORM 410-APPLY-CHANGE-TRANSACTION
026100             ELSE
026200                 IF PT-QTY-ADJUST-PRODUCT
026300                     PERFORM 420-APPLY-QTY-TRANSACTION
026400                 ELSE
026500                     MOVE "UNKNOWN TRANSACTION CODE"
026600                         TO WS-EDIT-MESSAGE
026700                     PERFORM 390-WRITE-ERROR-TRANSACTION
026800                     MOVE "Y" TO WRITE-MASTER-SWITCH
026900                     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
027000*
027100 390-WRITE-ERROR-TRANSACTION.
027200*
027300     ADD 1 TO WS-REJECT-COUNT.
027400     WRITE PRODERR-RECORD FROM PRODUCT-MAINTENANCE-TRANSACTION.
027500     IF NOT PRODERR-SUCCESSFUL
027600         DISPLAY "WRITE ERROR ON PRODERR FOR PRODUCT NUMBER "
027700             PT-PROD-ID
027800         DISPLAY "FILE STATUS CODE IS " PRODERR-FILE-STATUS
027900         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH.
028000*
028100 400-APPLY-DELETE-TRANSACTION.
028200*
028300     ADD 1 TO WS-DELETE-COUNT.
028400     MOVE "Y" TO NEED-MASTER-SWITCH.
028500     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
028600*
028700 410-APPLY-CHANGE-TRANSACTION.
028800*
028900     IF PT-PROD-NAME NOT = SPACE
029000         MOVE PT-PROD-NAME TO PROD-NAME.
029100     IF PT-PROD-DESC NOT = SPACE
029200         MOVE PT-PROD-DESC TO PROD-DESC.
029300     IF PT-PROD-CATEGORY NOT = SPACE
029400         MOVE PT-PROD-CATEGORY TO PROD-CATEGORY.
029500     IF PT-PROD-PRICE NOT = ZERO
029600         MOVE PT-PROD-PRICE TO PROD-PRICE.
029700     IF PT-PROD-LOW-THRESHOLD NOT = ZERO
029800         MOVE PT-PROD-LOW-THRESHOLD TO PROD-LOW-THRESHOLD.
029900     PERFORM 250-VALIDATE-PRODUCT-DATA.
030000     IF EDIT-OK
030100         MOVE CD-YEAR  TO PROD-UPDATED-YYYY
030200         MOVE CD-MONTH TO PROD-UPDATED-MM
030300         MOVE CD-DAY   TO PROD-UPDATED-DD
030400         ADD 1 TO WS-CHANGE-COUNT
030500         MOVE "Y" TO WRITE-MASTER-SWITCH
030600     ELSE
030700         PERFORM 390-WRITE-ERROR-TRANSACTION.
030800     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
030900     MOVE "Y" TO NEED-MASTER-SWITCH.
031000*
031100 420-APPLY-QTY-TRANSACTION.
031200*
031300     IF PT-PROD-QTY < ZERO AND PROD-QTY < (PT-PROD-QTY * -1)
031400         MOVE "RESULTING QUANTITY WOULD BE NEGATIVE"
031500             TO WS-EDIT-MESSAGE
031600         PERFORM 390-WRITE-ERROR-TRANSACTION
031700     ELSE
031800         ADD PT-PROD-QTY TO PROD-QTY
031900         MOVE CD-YEAR  TO PROD-UPDATED-YYYY
032000         MOVE CD-MONTH TO PROD-UPDATED-MM
032100         MOVE CD-DAY   TO PROD-UPDATED-DD
032200         ADD 1 TO WS-QTY-ADJUST-COUNT
032300         MOVE "Y" TO WRITE-MASTER-SWITCH.
032400     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
032500     MOVE "Y" TO NEED-MASTER-SWITCH.
032600*
032700 250-VALIDATE-PRODUCT-DATA.
032800*
032900     MOVE "Y" TO EDIT-SWITCH.
033000     MOVE SPACE TO WS-EDIT-MESSAGE.
033100     MOVE 1 TO WS-EDIT-MESSAGE-PTR.
033200     IF PT-ADD-PRODUCT
033300         IF PT-PROD-NAME = SPACE
033400             MOVE "N" TO EDIT-SWITCH
033500             STRING "NAME REQUIRED; " DELIMITED BY SIZE
033600                 INTO WS-EDIT-MESSAGE
033700                 WITH POINTER WS-EDIT-MESSAGE-PTR
033800             END-STRING
033900         END-IF
034000         IF PT-PROD-PRICE NOT > ZERO
034100             MOVE "N" TO EDIT-SWITCH
034200             STRING "PRICE MUST BE POSITIVE; " DELIMITED BY SIZE
034300                 INTO WS-EDIT-MESSAGE
034400                 WITH POINTER WS-EDIT-MESSAGE-PTR
034500             END-STRING
034600         END-IF
034700         IF PT-PROD-QTY < ZERO
034800             MOVE "N" TO EDIT-SWITCH
034900             STRING "QUANTITY MAY NOT BE NEGATIVE; "
035000                     DELIMITED BY SIZE
035100                 INTO WS-EDIT-MESSAGE
035200                 WITH POINTER WS-EDIT-MESSAGE-PTR
035300             END-STRING
035400         END-IF
035500         IF PT-PROD-LOW-THRESHOLD < ZERO
035600             MOVE "N" TO EDIT-SWITCH
035700             STRING "THRESHOLD MAY NOT BE NEGATIVE; "
035800                     DELIMITED BY SIZE
035900                 INTO WS-EDIT-MESSAGE
036000                 WITH POINTER WS-EDIT-MESSAGE-PTR
036100             END-STRING
036200         END-IF
036300     ELSE
036400         IF PROD-NAME = SPACE
036500             MOVE "N" TO EDIT-SWITCH
036600             STRING "NAME REQUIRED; " DELIMITED BY SIZE
036700                 INTO WS-EDIT-MESSAGE
036800                 WITH POINTER WS-EDIT-MESSAGE-PTR
036900             END-STRING
037000         END-IF
037100         IF PROD-PRICE NOT > ZERO
037200             MOVE "N" TO EDIT-SWITCH
037300             STRING "PRICE MUST BE POSITIVE; " DELIMITED BY SIZE
037400                 INTO WS-EDIT-MESSAGE
037500                 WITH POINTER WS-EDIT-MESSAGE-PTR
037600             END-STRING
037700         END-IF
037800         IF PROD-QTY < ZERO
037900             MOVE "N" TO EDIT-SWITCH
038000             STRING "QUANTITY MAY NOT BE NEGATIVE; " DELIMITED BY SIZE
038100                 INTO WS-EDIT-MESSAGE
038200                 WITH POINTER WS-EDIT-MESSAGE-PTR
038300             END-STRING
038400         END-IF
038500         IF PROD-LOW-THRESHOLD < ZERO
038600             MOVE "N" TO EDIT-SWITCH
038700             STRING "THRESHOLD MAY NOT BE NEGATIVE; " DELIMITED BY SIZE
038800                 INTO WS-EDIT-MESSAGE
038900                 WITH POINTER WS-EDIT-MESSAGE-PTR
039000             END-STRING
039100         END-IF
039200     END-IF.
039300*
039400 500-APPLY-DEFERRED-ADDS.
039500*
039600     SET DA-IDX TO WS-ADD-TABLE-SUB.
039700     COMPUTE WS-NEXT-PROD-ID = WS-LAST-PROD-ID + 1.
039800     MOVE WS-NEXT-PROD-ID       TO PROD-ID.
039900     MOVE DA-PROD-NAME (DA-IDX) TO PROD-NAME.
040000     MOVE DA-PROD-DESC (DA-IDX) TO PROD-DESC.
040100     MOVE DA-PROD-CATEGORY (DA-IDX) TO PROD-CATEGORY.
040200     MOVE DA-PROD-PRICE (DA-IDX) TO PROD-PRICE.
040300     MOVE DA-PROD-QTY (DA-IDX)   TO PROD-QTY.
040400     MOVE DA-PROD-LOW-THRESHOLD (DA-IDX) TO PROD-LOW-THRESHOLD.
040500     MOVE CD-YEAR  TO PROD-CREATED-YYYY.
040600     MOVE CD-MONTH TO PROD-CREATED-MM.
040700     MOVE CD-DAY   TO PROD-CREATED-DD.
040800     MOVE CD-YEAR  TO PROD-UPDATED-YYYY.
040900     MOVE CD-MONTH TO PROD-UPDATED-MM.
041000     MOVE CD-DAY   TO PROD-UPDATED-DD.
041100     PERFORM 340-WRITE-NEW-MASTER.
041200     ADD 1 TO WS-ADD-COUNT.

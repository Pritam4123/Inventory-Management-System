000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL3000.
000400 AUTHOR.  R S KEMPER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  06/25/97.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** SAL3000 -- SALES HISTORY LISTING.
001200**
001300** LISTS THE SALES LEDGER (SALELEDG) IN THE ORDER WRITTEN --
001400** ASCENDING SALE-ID -- ONE LINE PER SALE, SHOWING THE PRODUCT
001500** NAME AS OF THE TIME OF SALE, QUANTITY SOLD, AMOUNT AND
001600** SALE DATE.  RUN AS OFTEN AS THE STORE MANAGER WANTS A
001700** LISTING OF WHAT HAS BEEN RUNG UP.
001800**
001900** 1997-06-25  RSK  ORIGINAL PROGRAM FOR POS FEED CONVERSION.
002000** 1998-09-30  RSK  Y2K -- SALE DATE COLUMN NOW SHOWS A FULL
002100**                  4-DIGIT YEAR (REQ 98-231).
002200***************************************************************
002300*
002400 ENVIRONMENT DIVISION.
002500*
002600 CONFIGURATION SECTION.
002700*
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200*
003300 FILE-CONTROL.
003400*
003500     SELECT SALELEDG  ASSIGN TO "SALELEDG"
003600                      ORGANIZATION IS LINE SEQUENTIAL.
003700     SELECT SALESRPT  ASSIGN TO "SALESRPT"
003800                      ORGANIZATION IS LINE SEQUENTIAL.
003900*
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300*
004400 FD  SALELEDG.
004500*
004600 01  SALELEDG-RECORD             PIC X(60).
004700*
004800 FD  SALESRPT.
004900*
005000 01  SALESRPT-RECORD             PIC X(132).
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400 01  SWITCHES.
005500     05  LEDGER-EOF-SWITCH               PIC X   VALUE "N".
005600         88  LEDGER-EOF                          VALUE "Y".
005700     05  FILLER                          PIC X(10).
005800*
005900 01  RUN-COUNTERS COMP.
006000     05  WS-SALE-COUNT           PIC 9(7)        VALUE ZERO.
006100     05  WS-LINE-COUNT           PIC 9(3)        VALUE 99.
006200     05  WS-PAGE-COUNT           PIC 9(3)        VALUE ZERO.
006300     05  WS-LINES-PER-PAGE       PIC 9(3)        VALUE 55.
006350     05  FILLER                  PIC 9(3)        VALUE ZERO.
006400*
006500     COPY SALELEDG.
006600*
006700 01  RUN-DATE-FIELDS.
006800     05  RUN-DATE-YMD.
006900         10  RUN-DATE-YY         PIC 9999.
007000         10  RUN-DATE-MM         PIC 99.
007100         10  RUN-DATE-DD         PIC 99.
007200     05  RUN-DATE-ALL REDEFINES RUN-DATE-YMD
007300                             PIC 9(8).
007400     05  FILLER                  PIC X(14).
007450*
007460 01  WS-SYSTEM-DATE.
007470     05  WS-SD-YY            PIC 99.
007480     05  WS-SD-MM            PIC 99.
007490     05  WS-SD-DD            PIC 99.
007495     05  FILLER              PIC X(02).
007500*
007600 01  HEADING-LINE-1.
007700     05  FILLER                  PIC X(38) VALUE SPACE.
007800     05  FILLER                  PIC X(30)
007900             VALUE "MIDSTATE MERCANTILE SUPPLY CO.".
008000     05  FILLER                  PIC X(20) VALUE SPACE.
008100     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
008200     05  HL1-RUN-DATE            PIC 99/99/9999.
008300*
008400 01  HEADING-LINE-2.
008500     05  FILLER                  PIC X(48) VALUE SPACE.
008600     05  FILLER                  PIC X(21)
008700             VALUE "SALES HISTORY LISTING".
008800     05  FILLER                  PIC X(30) VALUE SPACE.
008900     05  FILLER                  PIC X(6)  VALUE "PAGE  ".
009000     05  HL2-PAGE-NUMBER         PIC ZZ9.
009100*
009200 01  HEADING-LINE-3.
009300     05  FILLER                  PIC X(5)  VALUE "ID   ".
009400     05  FILLER                  PIC X(2)  VALUE SPACE.
009500     05  FILLER                  PIC X(20) VALUE "PRODUCT".
009600     05  FILLER                  PIC X(2)  VALUE SPACE.
009700     05  FILLER                  PIC X(10) VALUE "QUANTITY".
009800     05  FILLER                  PIC X(2)  VALUE SPACE.
009900     05  FILLER                  PIC X(14) VALUE "AMOUNT".
010000     05  FILLER                  PIC X(2)  VALUE SPACE.
010100     05  FILLER                  PIC X(10) VALUE "DATE".
010200*
010300 01  HEADING-LINE-4.
010400     05  FILLER                  PIC X(67) VALUE ALL "-".
010500     05  FILLER                  PIC X(65) VALUE SPACE.
010600*
010700 01  DETAIL-LINE.
010800     05  DL-SALE-ID              PIC ZZZZ9.
010900     05  FILLER                  PIC X(2)  VALUE SPACE.
011000     05  DL-PRODUCT-NAME         PIC X(20).
011100     05  FILLER                  PIC X(2)  VALUE SPACE.
011200     05  DL-QTY-SOLD             PIC ZZZZZZZZZ9.
011300     05  FILLER                  PIC X(2)  VALUE SPACE.
011400     05  FILLER                  PIC X(3)  VALUE "RS.".
011500     05  DL-AMOUNT               PIC ZZZZZZZ9.99.
011600     05  FILLER                  PIC X(2)  VALUE SPACE.
011700     05  DL-SALE-DATE            PIC 9999/99/99.
011800     05  FILLER                  PIC X(46) VALUE SPACE.
011850 01  DETAIL-LINE-ALPHA REDEFINES DETAIL-LINE
011860                             PIC X(132).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-PRODUCE-SALES-HISTORY.
012300*
012400     OPEN INPUT  SALELEDG
012500          OUTPUT SALESRPT.
012600     PERFORM 010-GET-TODAYS-DATE.
012700     PERFORM 100-READ-LEDGER-RECORD.
012800     PERFORM 200-LIST-ONE-SALE
012900         UNTIL LEDGER-EOF.
013000     DISPLAY "SAL3000 -- SALES HISTORY LISTING COMPLETE".
013100     DISPLAY "  SALES LISTED. . . . . . " WS-SALE-COUNT.
013200     CLOSE SALELEDG
013300           SALESRPT.
013400     STOP RUN.
013500*
013510 010-GET-TODAYS-DATE.
013520*
013530** THE OPERATING SYSTEM ONLY HANDS BACK A 2-DIGIT YEAR, SO THE
013540** SAME CENTURY WINDOW USED THROUGHOUT THIS SUITE SINCE THE
013550** Y2K PROJECT IS APPLIED HERE -- 00-49 IS 20XX, 50-99 IS 19XX.
013560*
013570     ACCEPT WS-SYSTEM-DATE FROM DATE.
013580     IF WS-SD-YY < 50
013590         COMPUTE RUN-DATE-YY = 2000 + WS-SD-YY
013600     ELSE
013610         COMPUTE RUN-DATE-YY = 1900 + WS-SD-YY
013620     END-IF.
013630     MOVE WS-SD-MM TO RUN-DATE-MM.
013640     MOVE WS-SD-DD TO RUN-DATE-DD.
013650*
013660 100-READ-LEDGER-RECORD.
013700*
013800     READ SALELEDG INTO SALE-LEDGER-RECORD
013900         AT END
014000             MOVE "Y" TO LEDGER-EOF-SWITCH
014100     END-READ.
014200*
014300 200-LIST-ONE-SALE.
014400*
014500     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
014600         PERFORM 300-PRINT-HEADINGS.
014700     ADD 1 TO WS-SALE-COUNT.
014800     MOVE SALE-ID           TO DL-SALE-ID.
014900     MOVE SALE-PRODUCT-NAME TO DL-PRODUCT-NAME.
015000     MOVE SALE-QTY-SOLD     TO DL-QTY-SOLD.
015100     MOVE SALE-TOTAL-AMOUNT TO DL-AMOUNT.
015200     MOVE SALE-DATE         TO DL-SALE-DATE.
015300     WRITE SALESRPT-RECORD FROM DETAIL-LINE.
015400     ADD 1 TO WS-LINE-COUNT.
015500     PERFORM 100-READ-LEDGER-RECORD.
015600*
015700 300-PRINT-HEADINGS.
015800*
015900     ADD 1 TO WS-PAGE-COUNT.
016000     MOVE RUN-DATE-ALL   TO HL1-RUN-DATE.
016100     MOVE WS-PAGE-COUNT  TO HL2-PAGE-NUMBER.
016200     IF WS-PAGE-COUNT > 1
016300         WRITE SALESRPT-RECORD FROM SPACE
016400             AFTER ADVANCING PAGE.
016500     WRITE SALESRPT-RECORD FROM HEADING-LINE-1.
016600     WRITE SALESRPT-RECORD FROM HEADING-LINE-2.
016700     WRITE SALESRPT-RECORD FROM SPACE AFTER ADVANCING 1 LINE.
016800     WRITE SALESRPT-RECORD FROM HEADING-LINE-3.
016900     WRITE SALESRPT-RECORD FROM HEADING-LINE-4.
017000     MOVE 5 TO WS-LINE-COUNT.

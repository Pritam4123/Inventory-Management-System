000100***************************************************************
000200** SALELEDG -- SALES LEDGER RECORD LAYOUT.
000300** WRITTEN BY SAL1000, ONE RECORD PER ACCEPTED SALE, IN
000400** ASCENDING SALE-ID SEQUENCE.  READ BY SAL3000 AND REV3000.
000500**
000600** 1997-06-19  RSK  ORIGINAL LAYOUT FOR POS FEED.
000700** 1998-09-30  RSK  Y2K -- SALE-DATE WINDOWED TO A FULL
000800**                  4-DIGIT YEAR (REQ 98-231).
001200***************************************************************

001300     01  SALE-LEDGER-RECORD.
001400         05  SALE-ID                     PIC 9(07).
001500         05  SALE-PRODUCT-ID             PIC 9(05).
001600         05  SALE-PRODUCT-NAME           PIC X(20).
001700         05  SALE-QTY-SOLD               PIC S9(05).
001800         05  SALE-TOTAL-AMOUNT           PIC S9(9)V99.
001900         05  SALE-DATE                   PIC 9(08).
002000         05  SALE-DATE-R REDEFINES SALE-DATE.
002100             10  SALE-YYYY               PIC 9(04).
002200             10  SALE-MM                 PIC 9(02).
002300             10  SALE-DD                 PIC 9(02).
002400         05  FILLER                      PIC X(04).

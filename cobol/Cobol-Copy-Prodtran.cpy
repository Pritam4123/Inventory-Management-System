000100***************************************************************
000200** PRODMTRN -- PRODUCT MAINTENANCE TRANSACTION RECORD LAYOUT.
000300** DRIVES INV2000 (CODES 1-4) AND INV4000 (CODES 5-6).
000400** TRANSACTION CODE SELECTS ADD, CHANGE, QUANTITY-ADJUST OR
000450** DELETE AGAINST THE PRODUCT MASTER, OR A CATEGORY/NAME LOOKUP.
000500**
000600** 1994-03-04  RSK  ORIGINAL LAYOUT FOR STOCK CONVERSION.
000700** 1996-11-14  RSK  ADDED CODE 4 (QUANTITY ADJUST) SO COUNTS
000800**                  CAN BE CORRECTED WITHOUT A FULL CHANGE
000900**                  TRANSACTION (REQ 94-118).
001000** 2004-09-14  DWB  ADDED CODES 5 AND 6 (CATEGORY SELECT AND
001100**                  NAME SELECT) FOR INV4000, THE NEW BUYER
001150**                  LOOKUP RUN -- THE SEARCH TEXT RIDES IN
001180**                  PT-PROD-CATEGORY OR PT-PROD-NAME, WHICHEVER
001190**                  APPLIES (TICKET 2004-0410).
001200***************************************************************

001300     01  PRODUCT-MAINTENANCE-TRANSACTION.
001400         05  PT-TRANSACTION-CODE         PIC X(01).
001500             88  PT-DELETE-PRODUCT               VALUE "1".
001600             88  PT-ADD-PRODUCT                  VALUE "2".
001700             88  PT-CHANGE-PRODUCT               VALUE "3".
001800             88  PT-QTY-ADJUST-PRODUCT           VALUE "4".
001810             88  PT-CATEGORY-SELECT               VALUE "5".
001820             88  PT-NAME-SELECT                   VALUE "6".
001900         05  PT-PRODUCT-DATA.
002000             10  PT-PROD-ID              PIC 9(05).
002100             10  PT-PROD-NAME            PIC X(20).
002200             10  PT-PROD-DESC            PIC X(30).
002300             10  PT-PROD-CATEGORY        PIC X(15).
002400             10  PT-PROD-PRICE           PIC S9(7)V99.
002500             10  PT-PROD-QTY             PIC S9(7).
002600             10  PT-PROD-LOW-THRESHOLD   PIC S9(5).
002700         05  FILLER                      PIC X(05).

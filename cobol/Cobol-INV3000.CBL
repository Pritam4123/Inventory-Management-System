000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV3000.
000400 AUTHOR.  R S KEMPER.
000500 INSTALLATION.  MIDSTATE MERCANTILE SUPPLY - DATA PROCESSING.
000600 DATE-WRITTEN.  03/09/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000***************************************************************
001100** INV3000 -- INVENTORY LISTING AND LOW-STOCK ALERT REPORT.
001200**
001300** LISTS THE PRODUCT MASTER (PRODMAST) IN PROD-ID SEQUENCE,
001400** ONE LINE PER PRODUCT, SHOWING STOCK STATUS.  A PRODUCT IS
001500** OUT OF STOCK WHEN THE ON-HAND QUANTITY IS ZERO OR LESS
001600** (THIS TAKES PRECEDENCE OVER LOW STOCK), LOW STOCK WHEN THE
001700** ON-HAND QUANTITY IS AT OR BELOW THE PRODUCT'S OWN LOW-STOCK
001800** THRESHOLD, OTHERWISE IN STOCK.  EVERY LOW/OUT-OF-STOCK
001900** PRODUCT IS ALSO HELD IN A TABLE AND PRINTED AS A WARNING
002000** LINE IN A SEPARATE BLOCK AFTER THE MAIN LISTING SO THE
002100** BUYER CAN PULL THE ALERTS WITHOUT READING THE WHOLE REPORT.
002200**
002300** 1994-03-09  RSK  ORIGINAL PROGRAM FOR STOCK CONVERSION.
002400** 1995-07-21  RSK  ADDED THE LOW-STOCK ALERTS BLOCK AT THE END
002500**                  OF THE REPORT (REQ 95-140) -- BUYER WAS
002600**                  RE-KEYING THE WHOLE LISTING BY HAND.
002700** 1999-01-19  TLM  Y2K -- HEADING RUN DATE NOW SHOWS A FULL
002800**                  4-DIGIT YEAR (REQ 98-231).
002900** 2001-08-06  DWB  ALERT TABLE RAISED FROM 300 TO 1000 ENTRIES
003000**                  (TICKET 2001-0512).
003100***************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600*
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100*
004200 FILE-CONTROL.
004300*
004400     SELECT PRODMAST ASSIGN TO "PRODMAST"
004500                     ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT INVRPT   ASSIGN TO "INVRPT"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  PRODMAST.
005400*
005500 01  PRODMAST-RECORD             PIC X(112).
005600*
005700 FD  INVRPT.
005800*
005900 01  INVRPT-RECORD               PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  SWITCHES.
006400     05  MASTER-EOF-SWITCH               PIC X   VALUE "N".
006500         88  MASTER-EOF                          VALUE "Y".
006600     05  FILLER                          PIC X(10).
006700*
006800 01  RUN-COUNTERS COMP.
006900     05  WS-PRODUCT-COUNT        PIC 9(5)        VALUE ZERO.
007000     05  WS-ALERT-COUNT          PIC 9(4)        VALUE ZERO.
007100     05  WS-ALERT-SUB            PIC 9(4)        VALUE ZERO.
007200     05  WS-LINE-COUNT           PIC 9(3)        VALUE 99.
007300     05  WS-PAGE-COUNT           PIC 9(3)        VALUE ZERO.
007400     05  WS-LINES-PER-PAGE       PIC 9(3)        VALUE 55.
007450     05  FILLER                  PIC 9(3)        VALUE ZERO.
007500*
007600     COPY PRODMAST.
007700*
007800 01  RUN-DATE-FIELDS.
007900     05  RUN-DATE-YMD.
008000         10  RUN-DATE-YY         PIC 9999.
008100         10  RUN-DATE-MM         PIC 99.
008200         10  RUN-DATE-DD         PIC 99.
008300     05  RUN-DATE-ALL REDEFINES RUN-DATE-YMD
008400                             PIC 9(8).
008500     05  FILLER                  PIC X(14).
008600*
008610 01  WS-SYSTEM-DATE.
008620     05  WS-SD-YY            PIC 99.
008630     05  WS-SD-MM            PIC 99.
008640     05  WS-SD-DD            PIC 99.
008645     05  FILLER              PIC X(02).
008650*
008700 01  WS-STATUS-TEXT                      PIC X(12).
008800*
008900 01  LOW-STOCK-ALERT-TABLE.
009000     05  LOW-STOCK-ALERT-ENTRY OCCURS 1000 TIMES
009100                               INDEXED BY AL-IDX.
009200         10  AL-PROD-ID              PIC 9(5).
009300         10  AL-PROD-NAME            PIC X(20).
009400         10  AL-PROD-QTY             PIC S9(7).
009500         10  AL-PROD-LOW-THRESHOLD   PIC S9(5).
009600         10  FILLER                  PIC X(05).
009700*
009800 01  HEADING-LINE-1.
009900     05  FILLER                  PIC X(38) VALUE SPACE.
010000     05  FILLER                  PIC X(30)
010100             VALUE "MIDSTATE MERCANTILE SUPPLY CO.".
010200     05  FILLER                  PIC X(20) VALUE SPACE.
010300     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
010400     05  HL1-RUN-DATE            PIC 99/99/9999.
010500*
010600 01  HEADING-LINE-2.
010700     05  FILLER                  PIC X(45) VALUE SPACE.
010800     05  FILLER                  PIC X(24)
010900             VALUE "PRODUCT INVENTORY LISTING".
011000     05  FILLER                  PIC X(30) VALUE SPACE.
011100     05  FILLER                  PIC X(6)  VALUE "PAGE  ".
011200     05  HL2-PAGE-NUMBER         PIC ZZ9.
011300*
011400 01  HEADING-LINE-3.
011500     05  FILLER                  PIC X(5)  VALUE "ID   ".
011600     05  FILLER                  PIC X(2)  VALUE SPACE.
011700     05  FILLER                  PIC X(20) VALUE "NAME".
011800     05  FILLER                  PIC X(2)  VALUE SPACE.
011900     05  FILLER                  PIC X(15) VALUE "CATEGORY".
012000     05  FILLER                  PIC X(2)  VALUE SPACE.
012100     05  FILLER                  PIC X(12) VALUE "PRICE".
012200     05  FILLER                  PIC X(2)  VALUE SPACE.
012300     05  FILLER                  PIC X(10) VALUE "QUANTITY".
012400     05  FILLER                  PIC X(2)  VALUE SPACE.
012500     05  FILLER                  PIC X(12) VALUE "STATUS".
012600*
012700 01  HEADING-LINE-4.
012800     05  FILLER                  PIC X(85) VALUE ALL "-".
012900     05  FILLER                  PIC X(47) VALUE SPACE.
013000*
013100 01  DETAIL-LINE.
013200     05  DL-PROD-ID              PIC ZZZZ9.
013300     05  FILLER                  PIC X(2)  VALUE SPACE.
013400     05  DL-PROD-NAME            PIC X(20).
013500     05  FILLER                  PIC X(2)  VALUE SPACE.
013600     05  DL-PROD-CATEGORY        PIC X(15).
013700     05  FILLER                  PIC X(2)  VALUE SPACE.
013800     05  FILLER                  PIC X(3)  VALUE "RS.".
013900     05  DL-PROD-PRICE           PIC ZZZZZ9.99.
014000     05  FILLER                  PIC X(2)  VALUE SPACE.
014100     05  DL-PROD-QTY             PIC ZZZZZZZZZ9.
014200     05  FILLER                  PIC X(2)  VALUE SPACE.
014300     05  DL-STATUS               PIC X(12).
014400     05  FILLER                  PIC X(47) VALUE SPACE.
014500*
014600 01  ALERT-HEADING-LINE.
014700     05  FILLER                  PIC X(2)  VALUE SPACE.
014800     05  FILLER                  PIC X(18) VALUE "LOW STOCK ALERTS".
014900     05  FILLER                  PIC X(112) VALUE SPACE.
015000*
015100 01  ALERT-DETAIL-LINE                   PIC X(132).
015200*
015300 PROCEDURE DIVISION.
015400*
015500 000-PRODUCE-INVENTORY-LISTING.
015600*
015700     OPEN INPUT  PRODMAST
015800          OUTPUT INVRPT.
015900     PERFORM 010-GET-TODAYS-DATE.
016000     PERFORM 100-READ-PRODUCT-MASTER.
016100     PERFORM 200-LIST-ONE-PRODUCT
016200         UNTIL MASTER-EOF.
016300     IF WS-ALERT-COUNT = 0
016310         WRITE INVRPT-RECORD FROM SPACE AFTER ADVANCING 2 LINES
016320         WRITE INVRPT-RECORD FROM ALERT-HEADING-LINE
016330         MOVE "  NONE." TO ALERT-DETAIL-LINE
016340         WRITE INVRPT-RECORD FROM ALERT-DETAIL-LINE
016350     ELSE
016360         PERFORM 400-PRINT-LOW-STOCK-ALERTS
016400             VARYING WS-ALERT-SUB FROM 1 BY 1
016500             UNTIL WS-ALERT-SUB > WS-ALERT-COUNT.
016600     DISPLAY "INV3000 -- INVENTORY LISTING COMPLETE".
016700     DISPLAY "  PRODUCTS LISTED . . . . " WS-PRODUCT-COUNT.
016800     DISPLAY "  LOW/OUT-OF-STOCK ALERTS. " WS-ALERT-COUNT.
016900     CLOSE PRODMAST
017000           INVRPT.
017100     STOP RUN.
017200*
017210 010-GET-TODAYS-DATE.
017220*
017230** THE OPERATING SYSTEM ONLY HANDS BACK A 2-DIGIT YEAR, SO THE
017240** SAME CENTURY WINDOW USED THROUGHOUT THIS SUITE SINCE THE
017250** Y2K PROJECT IS APPLIED HERE -- 00-49 IS 20XX, 50-99 IS 19XX.
017260*
017270     ACCEPT WS-SYSTEM-DATE FROM DATE.
017280     IF WS-SD-YY < 50
017290         COMPUTE RUN-DATE-YY = 2000 + WS-SD-YY
017300     ELSE
017310         COMPUTE RUN-DATE-YY = 1900 + WS-SD-YY
017320     END-IF.
017330     MOVE WS-SD-MM TO RUN-DATE-MM.
017340     MOVE WS-SD-DD TO RUN-DATE-DD.
017350*
017360 100-READ-PRODUCT-MASTER.
017400*
017500     READ PRODMAST INTO PRODUCT-MASTER-RECORD
017600         AT END
017700             MOVE "Y" TO MASTER-EOF-SWITCH
017800     END-READ.
017900*
018000 200-LIST-ONE-PRODUCT.
018100*
018200     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
018300         PERFORM 300-PRINT-HEADINGS.
018400     ADD 1 TO WS-PRODUCT-COUNT.
018500     PERFORM 210-DETERMINE-STOCK-STATUS.
018600     MOVE PROD-ID       TO DL-PROD-ID.
018700     MOVE PROD-NAME     TO DL-PROD-NAME.
018800     MOVE PROD-CATEGORY TO DL-PROD-CATEGORY.
018900     MOVE PROD-PRICE    TO DL-PROD-PRICE.
019000     MOVE PROD-QTY      TO DL-PROD-QTY.
019100     MOVE WS-STATUS-TEXT TO DL-STATUS.
019200     WRITE INVRPT-RECORD FROM DETAIL-LINE.
019300     ADD 1 TO WS-LINE-COUNT.
019400     IF WS-STATUS-TEXT NOT = "IN STOCK    "
019500         PERFORM 220-CAPTURE-LOW-STOCK-ALERT.
019600     PERFORM 100-READ-PRODUCT-MASTER.
019700*
019800 210-DETERMINE-STOCK-STATUS.
019900*
020000     IF PROD-QTY <= 0
020100         MOVE "OUT OF STOCK" TO WS-STATUS-TEXT
020200     ELSE
020300         IF PROD-QTY <= PROD-LOW-THRESHOLD
020400             MOVE "LOW STOCK   " TO WS-STATUS-TEXT
020500         ELSE
020600             MOVE "IN STOCK    " TO WS-STATUS-TEXT.
020700*
020800 220-CAPTURE-LOW-STOCK-ALERT.
020900*
021000     IF WS-ALERT-COUNT < 1000
021100         ADD 1 TO WS-ALERT-COUNT
021200         SET AL-IDX TO WS-ALERT-COUNT
021300         MOVE PROD-ID              TO AL-PROD-ID (AL-IDX)
021400         MOVE PROD-NAME            TO AL-PROD-NAME (AL-IDX)
021500         MOVE PROD-QTY             TO AL-PROD-QTY (AL-IDX)
021600         MOVE PROD-LOW-THRESHOLD   TO AL-PROD-LOW-THRESHOLD (AL-IDX)
021700     ELSE
021800         DISPLAY "ALERT TABLE FULL -- ALERT NOT RECORDED FOR "
021900             PROD-ID.
022000*
022100 300-PRINT-HEADINGS.
022200*
022300     ADD 1 TO WS-PAGE-COUNT.
022400     MOVE RUN-DATE-ALL   TO HL1-RUN-DATE.
022500     MOVE WS-PAGE-COUNT  TO HL2-PAGE-NUMBER.
022600     IF WS-PAGE-COUNT > 1
022700         WRITE INVRPT-RECORD FROM SPACE
022800             AFTER ADVANCING PAGE.
022900     WRITE INVRPT-RECORD FROM HEADING-LINE-1.
023000     WRITE INVRPT-RECORD FROM HEADING-LINE-2.
023100     WRITE INVRPT-RECORD FROM SPACE AFTER ADVANCING 1 LINE.
023200     WRITE INVRPT-RECORD FROM HEADING-LINE-3.
023300     WRITE INVRPT-RECORD FROM HEADING-LINE-4.
023400     MOVE 5 TO WS-LINE-COUNT.
023500*
023600 400-PRINT-LOW-STOCK-ALERTS.
023700*
023800     IF WS-ALERT-SUB = 1
023900         WRITE INVRPT-RECORD FROM SPACE AFTER ADVANCING 2 LINES
024000         WRITE INVRPT-RECORD FROM ALERT-HEADING-LINE.
024100     SET AL-IDX TO WS-ALERT-SUB.
024200     MOVE SPACE TO ALERT-DETAIL-LINE.
024300     STRING "WARNING: " DELIMITED BY SIZE
024400             AL-PROD-NAME (AL-IDX) DELIMITED BY SIZE
024500             " (ID: " DELIMITED BY SIZE
024600             AL-PROD-ID (AL-IDX) DELIMITED BY SIZE
024700             ") - ONLY " DELIMITED BY SIZE
024800             AL-PROD-QTY (AL-IDX) DELIMITED BY SIZE
024900             " LEFT (THRESHOLD: " DELIMITED BY SIZE
025000             AL-PROD-LOW-THRESHOLD (AL-IDX) DELIMITED BY SIZE
025100             ")" DELIMITED BY SIZE
025200         INTO ALERT-DETAIL-LINE
025300     END-STRING.
025400     WRITE INVRPT-RECORD FROM ALERT-DETAIL-LINE.
